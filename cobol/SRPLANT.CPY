000100************************************************************SP0001
000200*                                                            SP0002
000300*    S R P L A N T   -   PHYSICAL PLANT MASTER RECORDS       SP0003
000400*                                                            SP0005
000500*    FOUR SMALL FIXED-FORMAT MASTERS THAT DESCRIBE THE       SP0006
000700*    BUILDINGS, THE STUDY ROOMS INSIDE THEM, THE SEATS       SP0007
000800*    INSIDE THE ROOMS, AND (WHERE STILL CARRIED) THE ROOM    SP0009
000900*    FACILITIES.  ALL FOUR ARE LINE SEQUENTIAL, SCANNED IN   SP0010
001000*    KEY ORDER OR FILTERED BY ROOM-ID -- NO ALTERNATE-KEY    SP0011
001100*    ACCESS EXISTS ON THESE FILES.                           SP0012
001200*                                                            SP0013
001300************************************************************SP0014
001400*                                                            SP0015
001500*----------------------------------------------------------*SP0016
001510*    RQ-1138 -- BUILDING IS IN THE SPECIFICATION'S FILES     SP0016A
001520*    TABLE, BUT NO BATCH-FLOW STEP OR BUSINESS RULE EVER     SP0016B
001530*    RESOLVES A STUDY-ROOM'S SP-ROOM-BUILDING-ID BACK TO A   SP0016C
001540*    BUILDING RECORD -- THE AVAILABILITY-MAP AND RECOMMEND-  SP0016D
001550*    ATION UNITS SCORE OFF THE ROOM'S OWN X/Y COORDINATES    SP0016E
001560*    ONLY.  NOT OPENED BY ANY PROGRAM IN THIS SUITE -- A     SP0016F
001570*    KNOWN, DELIBERATE GAP, NOT AN OVERSIGHT.                SP0016G
001600*    BUILDING RECORD -- 10 BYTES, KEY = SP-BUILDING-ID       SP0017
001700*----------------------------------------------------------*SP0018
001800 01  SP-BUILDING-RECORD.                                     SP0019
001900     05  SP-BUILDING-ID          PIC 9(04).                  SP0020
002000     05  SP-BUILDING-X-COORD     PIC 9(03).                  SP0021
002100     05  SP-BUILDING-Y-COORD     PIC 9(03).                  SP0022
002200*        NO FILLER -- FIELDS ALREADY BALANCE TO THE FULL     SP0023
002300*        10-BYTE RECORD; THE ORIGINAL LAYOUT LEAVES NO       SP0024
002400*        SLACK ON THIS ONE.                                  SP0025
002500*                                                            SP0026
002600*----------------------------------------------------------*SP0027
002700*    STUDY-ROOM RECORD -- 23 BYTES, KEY = SP-ROOM-ID         SP0028
002800*----------------------------------------------------------*SP0029
002900 01  SP-STUDY-ROOM-RECORD.                                   SP0030
003000     05  SP-ROOM-ID              PIC 9(04).                  SP0031
003100     05  SP-ROOM-FLOOR           PIC 9(01).                  SP0032
003200     05  SP-ROOM-BUILDING-ID     PIC 9(04).                  SP0033
003300     05  SP-ROOM-FREE-SEATS      PIC 9(04).                  SP0034
003400*        CURRENT FREE-SEAT COUNT -- MAINTAINED BY THE        SP0035
003500*        RESERVATION UNIT (R-V4); NEVER BELOW ZERO OR        SP0036
003600*        ABOVE SP-ROOM-TOTAL-SEATS.                          SP0037
003700     05  SP-ROOM-TOTAL-SEATS     PIC 9(04).                  SP0038
003800     05  SP-ROOM-X-COORD         PIC 9(03).                  SP0039
003900     05  SP-ROOM-Y-COORD         PIC 9(03).                  SP0040
004000*                                                            SP0041
004100*----------------------------------------------------------*SP0042
004200*    SEAT RECORD -- 25 BYTES, KEY = SP-SEAT-ID, SECONDARY    SP0043
004300*    ACCESS BY SP-SEAT-ROOM-ID IN SEAT-ID ORDER               SP0044
004400*----------------------------------------------------------*SP0045
004500 01  SP-SEAT-RECORD.                                         SP0046
004600     05  SP-SEAT-ID              PIC 9(09).                  SP0047
004700     05  SP-SEAT-ROOM-ID         PIC 9(04).                  SP0048
004800     05  SP-SEAT-X-COORD         PIC 9(03).                  SP0049
004900     05  SP-SEAT-Y-COORD         PIC 9(03).                  SP0050
005000     05  SP-SEAT-NEAR-WINDOW     PIC X(01).                  SP0051
005100         88  SP-SEAT-IS-WINDOW   VALUE 'Y'.                  SP0052
005200     05  SP-SEAT-NEAR-DOOR       PIC X(01).                  SP0053
005300         88  SP-SEAT-IS-DOOR     VALUE 'Y'.                  SP0054
005400     05  SP-SEAT-NEAR-SOCKET     PIC X(01).                  SP0055
005500         88  SP-SEAT-IS-SOCKET   VALUE 'Y'.                  SP0056
005600     05  FILLER                  PIC X(03).                  SP0057
005700*        3-BYTE PAD -- FIELDS TOTAL 22, RECORD IS 25.        SP0058
005800 01  FILLER REDEFINES SP-SEAT-RECORD.                        SP0059
005900     05  FILLER                  PIC X(19).                  SP0060
006000     05  SP-SEAT-ATTR-FLAGS      PIC X(03).                  SP0061
006100*        THE THREE Y/N ATTRIBUTE BYTES TAKEN TOGETHER, USED  SP0062
006200*        BY THE RECOMMENDATION UNIT'S BONUS SCORING (R-R2)   SP0063
006300*        WHEN A SINGLE MOVE OF ALL THREE FLAGS IS WANTED.    SP0064
006400     05  FILLER                  PIC X(03).                  SP0065
006500*                                                            SP0066
006600*----------------------------------------------------------*SP0067
006700*    FACILITY RECORD -- 25 BYTES (PADDED TO MATCH SEAT,      SP0068
006800*    NO FIXED LENGTH GIVEN OTHER THAN THE FIELDS THEMSELVES) SP0069
006900*    NOT OPENED BY ANY PROGRAM IN THIS SUITE -- CARRIED      SP0070
007000*    HERE ONLY BECAUSE THE ORIGINAL SOURCE DECLARES IT; NO   SP0071
007100*    BATCH STEP OR FILE ENTRY IN THE SPECIFICATION USES IT.  SP0072
007200*----------------------------------------------------------*SP0073
007300 01  SP-FACILITY-RECORD.                                     SP0074
007400     05  SP-FACILITY-ID          PIC 9(04).                  SP0075
007500     05  SP-FACILITY-ROOM-ID     PIC 9(04).                  SP0076
007600     05  SP-FACILITY-TYPE        PIC X(06).                  SP0077
007700         88  SP-FACILITY-DOOR    VALUE 'DOOR  '.              SP0078
007800         88  SP-FACILITY-WINDOW  VALUE 'WINDOW'.              SP0079
007900         88  SP-FACILITY-SOCKET  VALUE 'SOCKET'.              SP0080
008000     05  SP-FACILITY-X-COORD     PIC 9(03).                  SP0081
008100     05  SP-FACILITY-Y-COORD     PIC 9(03).                  SP0082
008200     05  FILLER                  PIC X(05).                  SP0083
008300*                                                            SP0084
008400*----------------------------------------------------------*SP0085
008500*    DAYS-IN-MONTH TABLE FOR THE GREGORIAN CALENDAR RULE     SP0086
008700*    (R-D1).  SAME LITERAL-STRING/REDEFINES HABIT THE SHOP   SP0088
008800*    USED FOR ITS OWN LOOKUP TABLES (SEE TABLES-1/DIM IN     SP0089
008900*    THE OLD MENU DRIVER) -- CARRIED HERE SO EVERY PROGRAM   SP0090
009000*    THAT COPIES SRPLANT ALSO GETS THE CALENDAR TABLE.       SP0091
009100*----------------------------------------------------------*SP0092
009200 01  SP-DAYS-IN-MONTH-TABLE.                                 SP0093
009300     05  FILLER  PIC X(24) VALUE "312831303130313130313031".SP0094
009400 01  FILLER REDEFINES SP-DAYS-IN-MONTH-TABLE.                SP0095
009500     05  SP-DAYS-IN-MONTH  PIC 9(02) OCCURS 12 TIMES.        SP0096
