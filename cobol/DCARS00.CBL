000100 IDENTIFICATION DIVISION.                                    DC0100
000200 PROGRAM-ID.    DCARS00.                                     DC0200
000300 AUTHOR.        T. TEMERZIDIS.                                DC0300
000400 INSTALLATION.  CAMPUS COMPUTING SERVICES - BATCH SYSTEMS.    DC0400
000500 DATE-WRITTEN.  02/14/88.                                     DC0500
000600 DATE-COMPILED.                                                DC0600
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.              DC0700
000800*                                                             DC0800
000900****************************************************************0900
001000*                                                             DC1000
001100*    DCARS00 -- AUTHENTICATION UNIT AND RECORD UNIT.  READS   DC1100
001200*    ONE TRANSACTION RECORD PER RUN OF THIS PROGRAM (KTIM     DC1200
001300*    DISPATCHES ONE TRANSACTION AT A TIME) AND CARRIES OUT    DC1300
001400*    STUDENT REGISTRATION, LOGIN, VIOLATION-COUNT UPDATE,     DC1400
001500*    LISTING OF A STUDENT'S RESERVATION HISTORY, CANCEL AND   DC1500
001600*    SIGN-IN.  RESULTS ARE WRITTEN TO THE PRINT FILE.         DC1600
001700*                                                             DC1700
001800*    C H A N G E   L O G                                     DC1800
001900*                                                             DC1900
002000*    DATE       BY   TICKET     DESCRIPTION                  DC2000
002100*    ---------  ---  ---------  ---------------------------- DC2100
002200*    02/14/88   TXT  INITIAL    CUSTOMER-BROWSE MENU DRIVER.  DC2200
002300*    08/03/89   TXT  CR-0142    ALTERNATE-KEY SEARCH ADDED.   DC2300
002400*    11/02/90   GPK  CR-0179    SCREEN CLEANUP.               DC2400
002500*    09/30/98   MRS  CR-0402    Y2K REVIEW: CENTURY WINDOW    DC2500
002600*                              90-99=19XX, 00-89=20XX.        DC2600
002700*    02/11/99   MRS  CR-0417    Y2K SIGN-OFF, NO 4-DIGIT-YEAR DC2700
002800*                              FIELDS REMAIN OUTSTANDING.     DC2800
002900*    05/17/01   DKL  RQ-1108    RETIRED CUSTOMER-BROWSE.      DC2900
003000*                              MODULE REWORKED AS THE STUDY-  DC3000
003100*                              ROOM SEAT SYSTEM AUTHENTICATION DC3100
003200*                              AND RECORD UNITS.              DC3200
003300*    06/11/01   DKL  RQ-1108    ADDED REGISTER/LOGIN/VIOLATION DC3300
003400*                              TRANSACTIONS AND THE STUDENT   DC3400
003500*                              OLD-MASTER/NEW-MASTER UPDATE.  DC3500
003600*    06/25/01   DKL  RQ-1108    ADDED LIST/CANCEL/SIGN-IN     DC3600
003700*                              TRANSACTIONS AGAINST THE       DC3700
003800*                              USAGE-RECORD MASTER, REUSING   DC3800
003900*                              THE idx-table SORT-AND-REPORT  DC3900
004000*                              PATTERN FROM PEL02.            DC4000
004100*    07/09/01   JHF  RQ-1119    STUDENT RECORD REPORT RANGE   DC4100
004200*                              TEXT NOW CALLS CONST01 (MR/FS) DC4200
004300*                              INSTEAD OF PRINTING RAW FLAGS. DC4300
004350*    08/03/01   JHF  RQ-1124    4900 WAS FORMATTING ONLY THE  DC4350
004360*                              LAST RANGE IN A RECORD'S       DC4360
004370*                              BITMAP -- A RESERVATION BOOKED DC4370
004380*                              AS TWO SEPARATE WINDOWS WAS    DC4380
004390*                              PRINTING ONE.  NOW FORMATS     DC4390
004395*                              EVERY RANGE CONST01 CLOSES.    DC4395
004400*                                                             DC4400
004500 ENVIRONMENT DIVISION.                                        DC4500
004600 CONFIGURATION SECTION.                                        DC4600
004700 SOURCE-COMPUTER.  IBM-AT.                                    DC4700
004800 OBJECT-COMPUTER.  IBM-AT.                                    DC4800
004900 SPECIAL-NAMES.                                                DC4900
005000     C01 IS TOP-OF-FORM.                                       DC5000
005100 INPUT-OUTPUT SECTION.                                         DC5100
005200 FILE-CONTROL.                                                 DC5200
005300     SELECT TRANSACTION-FILE ASSIGN TO SRTRAN                  DC5300
005400         ORGANIZATION IS LINE SEQUENTIAL                       DC5400
005500         FILE STATUS IS WS-TRAN-STATUS.                        DC5500
005600     SELECT STUDENT-FILE-OLD ASSIGN TO STUDNTI                 DC5600
005700         ORGANIZATION IS LINE SEQUENTIAL                       DC5700
005800         FILE STATUS IS WS-STUD-OLD-STATUS.                    DC5800
005900     SELECT STUDENT-FILE-NEW ASSIGN TO STUDNTO                 DC5900
006000         ORGANIZATION IS LINE SEQUENTIAL                       DC6000
006100         FILE STATUS IS WS-STUD-NEW-STATUS.                    DC6100
006200     SELECT USAGE-FILE-OLD ASSIGN TO USGRECI                   DC6200
006300         ORGANIZATION IS LINE SEQUENTIAL                       DC6300
006400         FILE STATUS IS WS-USG-OLD-STATUS.                     DC6400
006500     SELECT USAGE-FILE-NEW ASSIGN TO USGRECO                   DC6500
006600         ORGANIZATION IS LINE SEQUENTIAL                       DC6600
006700         FILE STATUS IS WS-USG-NEW-STATUS.                     DC6700
006800     SELECT REPORT-FILE ASSIGN TO SRRPT                        DC6800
006900         ORGANIZATION IS LINE SEQUENTIAL                       DC6900
007000         FILE STATUS IS WS-RPT-STATUS.                         DC7000
007100 DATA DIVISION.                                                DC7100
007200 FILE SECTION.                                                 DC7200
007300*                                                             DC7300
007400 FD  TRANSACTION-FILE.                                         DC7400
007500 01  TR-TRANSACTION-BUFFER      PIC X(170).                    DC7500
007600*                                                             DC7600
007700 FD  STUDENT-FILE-OLD.                                         DC7700
007800 01  SO-STUDENT-BUFFER          PIC X(162).                    DC7800
007900*                                                             DC7900
008000 FD  STUDENT-FILE-NEW.                                         DC8000
008100 01  SN-STUDENT-BUFFER          PIC X(162).                    DC8100
008200*                                                             DC8200
008300 FD  USAGE-FILE-OLD.                                           DC8300
008400 01  UO-USAGE-BUFFER            PIC X(242).                    DC8400
008500*                                                             DC8500
008600 FD  USAGE-FILE-NEW.                                           DC8600
008700 01  UN-USAGE-BUFFER            PIC X(242).                    DC8700
008800*                                                             DC8800
008900 FD  REPORT-FILE.                                              DC8900
009000 01  RP-PRINT-BUFFER            PIC X(90).                     DC9000
009100*                                                             DC9100
009200 WORKING-STORAGE SECTION.                                      DC9200
009300*                                                             DC9300
009400 COPY SRSTUDT.                                                 DC9400
009500 COPY SRUSAGE.                                                 DC9500
009600 COPY SRBITMAP.                                                DC9600
009700 COPY SRCONST.                                                 DC9700
009800*                                                             DC9800
009900*----------------------------------------------------------* DC9900
010000*    TRANSACTION-CARD LAYOUT (WORKING-STORAGE VIEW OF THE     DC0001
010100*    170-BYTE TRANSACTION-FILE BUFFER)                        DC0002
010200*----------------------------------------------------------* DC0003
010300 01  TR-TRANSACTION-RECORD.                                    DC0004
010400     05  TR-FUNCTION-CODE        PIC X(04).                    DC0005
010500         88  TR-IS-REGISTER      VALUE 'REG '.                 DC0006
010600         88  TR-IS-LOGIN         VALUE 'LOGN'.                 DC0007
010700         88  TR-IS-VIOLATION     VALUE 'VIOL'.                 DC0008
010800         88  TR-IS-LIST          VALUE 'LIST'.                 DC0009
010900         88  TR-IS-CANCEL        VALUE 'CANC'.                 DC0010
011000         88  TR-IS-SIGN-IN       VALUE 'SIGN'.                 DC0011
011100     05  TR-STUDENT-ID           PIC X(20).                    DC0012
011200     05  TR-STUDENT-NAME         PIC X(30).                    DC0013
011300     05  TR-PHOTO-PATH           PIC X(50).                    DC0014
011400     05  TR-EMAIL                PIC X(40).                    DC0015
011500     05  TR-VIOLATION-COUNT      PIC 9(02).                    DC0016
011550*        RQ-1131 -- NO LONGER NAMED HERE; TR-CANCEL-RECORD-ID  DC0016A
011560*        BELOW NOW ALIASES THIS SAME 09-BYTE FIELD CORRECTLY,  DC0016B
011570*        SO THE PRIMARY VIEW CARRIES IT ONLY AS FILLER.        DC0016C
011600     05  FILLER                  PIC 9(09).                    DC0017
011700     05  FILLER                  PIC X(15).                    DC0018
011800*                                                             DC0019
011900 01  FILLER REDEFINES TR-TRANSACTION-RECORD.                   DC0020
011950*        RQ-1131 -- FILLER WAS X(150)/X(11), 4 BYTES OFF OF    DC0020A
011960*        TR-RECORD-ID'S OWN POSITION (BYTES 147-155): FUNCTION DC0020B
011970*        (4)+STUDENT-ID(20)+STUDENT-NAME(30)+PHOTO-PATH(50)+   DC0020C
011980*        EMAIL(40)+VIOLATION-COUNT(2) = 146 BYTES PRECEDE IT.  DC0020D
012000     05  FILLER                  PIC X(146).                   DC0021
012100     05  TR-CANCEL-RECORD-ID     PIC 9(09).                    DC0022
012200     05  FILLER                  PIC X(15).                    DC0023
012300*        ALTERNATE VIEW OF THE SAME 09-BYTE FIELD, NAMED FOR   DC0024
012400*        READABILITY IN THE CANCEL/SIGN-IN PARAGRAPHS.         DC0025
012500*                                                             DC0026
012600*----------------------------------------------------------* DC0027
012700*    REPORT PRINT-LINE LAYOUTS -- FOLLOWS THE SHOP'S OWN       DC0028
012800*    WRITE-REC-FROM-GROUP-01 HABIT (SEE PEL02'S PRT-1..PRT-6). DC0029
012900*----------------------------------------------------------* DC0030
013000 01  RP-RESULT-LINE.                                           DC0031
013100     05  FILLER                  PIC X(02) VALUE SPACES.       DC0032
013200     05  RP-RES-FUNCTION         PIC X(04).                    DC0033
013300     05  FILLER                  PIC X(02) VALUE SPACES.       DC0034
013400     05  RP-RES-STUDENT-ID       PIC X(20).                    DC0035
013500     05  FILLER                  PIC X(02) VALUE SPACES.       DC0036
013600     05  RP-RES-STATUS           PIC X(40).                    DC0037
013700     05  FILLER                  PIC X(20) VALUE SPACES.       DC0038
013800*                                                             DC0039
013900 01  RP-STUD-HDR-LINE.                                         DC0040
014000     05  FILLER                  PIC X(02) VALUE SPACES.       DC0041
014100     05  FILLER                  PIC X(28)                     DC0042
014200         VALUE "STUDENT RECORD REPORT - ID: ".                 DC0043
014300     05  RP-HDR-STUDENT-ID       PIC X(20).                    DC0044
014400     05  FILLER                  PIC X(40) VALUE SPACES.       DC0045
014500*                                                             DC0046
014600 01  RP-STUD-DET-LINE.                                         DC0047
014700     05  FILLER                  PIC X(04) VALUE SPACES.       DC0048
014800     05  RP-DET-RECORD-DATE      PIC X(10).                    DC0049
014900     05  FILLER                  PIC X(02) VALUE SPACES.       DC0050
015000     05  RP-DET-RECORD-ID        PIC 9(09).                    DC0051
015100     05  FILLER                  PIC X(02) VALUE SPACES.       DC0052
015200     05  RP-DET-SEAT-ID          PIC 9(09).                    DC0053
015300     05  FILLER                  PIC X(02) VALUE SPACES.       DC0054
015400     05  RP-DET-SIGNED           PIC X(01).                    DC0055
015500     05  FILLER                  PIC X(02) VALUE SPACES.       DC0056
015600     05  RP-DET-RANGES           PIC X(48).                    DC0057
015700*                                                             DC0058
015800 01  RP-STUD-TRL-LINE.                                         DC0059
015900     05  FILLER                  PIC X(02) VALUE SPACES.       DC0060
016000     05  FILLER                  PIC X(24)                     DC0061
016100         VALUE "TOTAL RESERVATIONS LISTED".                    DC0062
016200     05  FILLER                  PIC X(03) VALUE ' - '.        DC0063
016300     05  RP-TRL-TOTAL-RECS       PIC ZZZ9.                     DC0064
016400     05  FILLER                  PIC X(57) VALUE SPACES.       DC0065
016500*                                                             DC0066
016600*----------------------------------------------------------* DC0067
016700*    STUDENT'S USAGE-RECORD idx-table, THE SHOP'S OWN         DC0068
016800*    BUILD-THEN-WALK PATTERN FROM PEL02's INDEX-CODE/PRINT-OUT DC0069
016900*    PARAGRAPHS, EXTENDED WITH A SORT KEY FOR R-C1 (RECORD-    DC0070
017000*    DATE DESCENDING, RECORD-ID DESCENDING).                   DC0071
017100*----------------------------------------------------------* DC0072
017200 01  IDX-TABLE-AREA.                                           DC0073
017300     05  IDX-ENTRY OCCURS 500 TIMES.                            DC0074
017400         10  IDX-SORT-KEY.                                     DC0075
017500             15  IDX-DATE-KEY    PIC X(10).                    DC0076
017600             15  IDX-RECID-KEY   PIC 9(09).                    DC0077
017700         10  IDX-RECORD-ID       PIC 9(09).                    DC0078
017800         10  IDX-SEAT-ID         PIC 9(09).                    DC0079
017900         10  IDX-RECORD-DATE     PIC X(10).                    DC0080
018000         10  IDX-SIGNED          PIC X(01).                    DC0081
018100         10  IDX-USAGE-BITMAP    PIC X(192).                   DC0082
018200*                                                             DC0083
018300 01  WS-COUNTERS.                                               DC0084
018400     05  WS-IDX-COUNT            PIC 9(04) COMP.                DC0085
018500     05  WS-IDX-SUB              PIC 9(04) COMP.                DC0086
018700*                                                             DC0088
018750*    STANDALONE SCALARS -- THE SORT'S INNER-LOOP SUBSCRIPT AND DC0088A
018760*    THE RANGE-TEXT WORK FIELDS 4970-CLOSE-RANGE FORMATS FROM, DC0088B
018770*    AT 77-LEVEL PER THE SHOP'S OWN HABIT.                     DC0088C
018780 77  WS-IDX-SUB-2                PIC 9(04) COMP.                DC0087
018790 77  WS-RANGE-POS                PIC 9(03) COMP.                DC0088D
018795 77  WS-CLOSE-START              PIC 9(03).                     DC0088E
018797 77  WS-CLOSE-END                PIC 9(03).                     DC0088F
018800 01  WS-FILE-STATUS-GROUP.                                     DC0089
018900     05  WS-TRAN-STATUS          PIC X(02).                    DC0090
019000         88  WS-TRAN-OK          VALUE '00'.                   DC0091
019100         88  WS-TRAN-EOF         VALUE '10'.                   DC0092
019200     05  WS-STUD-OLD-STATUS      PIC X(02).                    DC0093
019300         88  WS-STUD-OLD-OK      VALUE '00'.                   DC0094
019400         88  WS-STUD-OLD-EOF     VALUE '10'.                   DC0095
019500     05  WS-STUD-NEW-STATUS      PIC X(02).                    DC0096
019600     05  WS-USG-OLD-STATUS       PIC X(02).                    DC0097
019700         88  WS-USG-OLD-OK       VALUE '00'.                   DC0098
019800         88  WS-USG-OLD-EOF      VALUE '10'.                   DC0099
019900     05  WS-USG-NEW-STATUS       PIC X(02).                    DC0100
020000     05  WS-RPT-STATUS           PIC X(02).                    DC0101
020100*                                                             DC0102
020200 01  WS-SWITCHES.                                               DC0103
020300     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.           DC0104
020400         88  WS-FOUND            VALUE 'Y'.                    DC0105
020500         88  WS-NOT-FOUND        VALUE 'N'.                    DC0106
020600     05  WS-DUPLICATE-SWITCH     PIC X(01) VALUE 'N'.           DC0107
020700         88  WS-IS-DUPLICATE     VALUE 'Y'.                    DC0108
020800     05  WS-LOGIN-OK-SWITCH      PIC X(01) VALUE 'N'.           DC0109
020900         88  WS-LOGIN-OK         VALUE 'Y'.                    DC0110
021000     05  WS-CANCEL-OK-SWITCH     PIC X(01) VALUE 'N'.           DC0111
021100         88  WS-CANCEL-OK        VALUE 'Y'.                    DC0112
021200     05  WS-SIGNIN-OK-SWITCH     PIC X(01) VALUE 'N'.           DC0113
021300         88  WS-SIGNIN-OK        VALUE 'Y'.                    DC0114
021400*                                                             DC0115
021500 01  WS-SORT-WORK.                                              DC0116
021600     05  WS-SWAP-ENTRY           LIKE IDX-ENTRY.                DC0117
021700*                                                             DC0118
021800 LINKAGE SECTION.                                               DC0119
021900*    NONE -- THIS PROGRAM IS CALLED BY KTIM WITH NO PARAMETERS; DC0120
022000*    THE TRANSACTION RECORD IT NEEDS IS ON TRANSACTION-FILE.    DC0121
022100*                                                             DC0122
022200 PROCEDURE DIVISION.                                            DC0123
022300*                                                             DC0124
022400 0100-MAIN-CONTROL.                                             DC0125
022500     OPEN INPUT TRANSACTION-FILE                                DC0126
022600          OUTPUT REPORT-FILE.                                   DC0127
022700     READ TRANSACTION-FILE INTO TR-TRANSACTION-RECORD           DC0128
022800         AT END SET WS-TRAN-EOF TO TRUE.                        DC0129
022900     IF WS-TRAN-EOF                                             DC0130
023000         GO TO 0100-NO-TRANSACTION                              DC0131
023100     END-IF.                                                    DC0132
023200     EVALUATE TRUE                                              DC0133
023300         WHEN TR-IS-REGISTER                                    DC0134
023400             PERFORM 1000-REGISTER-STUDENT                      DC0135
023500                 THRU 1000-EXIT                                 DC0136
023600         WHEN TR-IS-LOGIN                                       DC0137
023700             PERFORM 1100-LOGIN-STUDENT                         DC0138
023800                 THRU 1100-EXIT                                 DC0139
023900         WHEN TR-IS-VIOLATION                                   DC0140
024000             PERFORM 1200-UPDATE-VIOLATION-COUNT                DC0141
024100                 THRU 1200-EXIT                                 DC0142
024200         WHEN TR-IS-LIST                                        DC0143
024300             PERFORM 4000-LIST-STUDENT-RECORDS                  DC0144
024400                 THRU 4000-EXIT                                 DC0145
024500         WHEN TR-IS-CANCEL                                      DC0146
024600             PERFORM 4100-CANCEL-RECORD                         DC0147
024700                 THRU 4100-EXIT                                 DC0148
024800         WHEN TR-IS-SIGN-IN                                     DC0149
024900             PERFORM 4200-SIGN-IN-RECORD                        DC0150
025000                 THRU 4200-EXIT                                 DC0151
025100         WHEN OTHER                                             DC0152
025200             CONTINUE                                           DC0153
025300     END-EVALUATE.                                              DC0154
025400 0100-NO-TRANSACTION.                                           DC0155
025500     CLOSE TRANSACTION-FILE                                     DC0156
025600           REPORT-FILE.                                         DC0157
025700     GOBACK.                                                    DC0158
025800*                                                             DC0159
025900****************************************************************0160
026000*    1000-REGISTER-STUDENT -- R-A1/R-A2.  COPY THE OLD         DC0161
026100*    STUDENT MASTER THROUGH TO THE NEW MASTER, WATCHING FOR A  DC0162
026200*    DUPLICATE STUDENT-ID; APPEND THE NEW RECORD AT THE END    DC0163
026300*    WHEN NO DUPLICATE IS FOUND.                                DC0164
026400****************************************************************0165
026500 1000-REGISTER-STUDENT.                                         DC0166
026600     MOVE 'N' TO WS-DUPLICATE-SWITCH.                           DC0167
026700     OPEN INPUT STUDENT-FILE-OLD.                               DC0168
026800     OPEN OUTPUT STUDENT-FILE-NEW.                               DC0169
026900 1000-COPY-LOOP.                                                 DC0170
027000     READ STUDENT-FILE-OLD INTO SR-STUDENT-RECORD                DC0171
027100         AT END GO TO 1000-COPY-DONE.                           DC0172
027200     IF SR-STUDENT-ID = TR-STUDENT-ID                            DC0173
027300         MOVE 'Y' TO WS-DUPLICATE-SWITCH                        DC0174
027400     END-IF.                                                    DC0175
027500     WRITE SN-STUDENT-BUFFER FROM SR-STUDENT-RECORD.             DC0176
027600     GO TO 1000-COPY-LOOP.                                       DC0177
027700 1000-COPY-DONE.                                                 DC0178
027800     IF WS-IS-DUPLICATE                                          DC0179
027900         MOVE TR-FUNCTION-CODE  TO RP-RES-FUNCTION               DC0180
028000         MOVE TR-STUDENT-ID     TO RP-RES-STUDENT-ID             DC0181
028100         MOVE "REJECTED - DUPLICATE STUDENT ID"                  DC0182
028200                                TO RP-RES-STATUS                 DC0183
028300     ELSE                                                        DC0184
028400         INITIALIZE SR-STUDENT-RECORD                            DC0185
028500         MOVE TR-STUDENT-ID     TO SR-STUDENT-ID                 DC0186
028600         MOVE TR-STUDENT-NAME   TO SR-STUDENT-NAME               DC0187
028700         MOVE TR-PHOTO-PATH     TO SR-PHOTO-PATH                 DC0188
028800         MOVE TR-EMAIL          TO SR-EMAIL                      DC0189
028900         MOVE ZERO              TO SR-VIOLATION-COUNT            DC0190
029000         WRITE SN-STUDENT-BUFFER FROM SR-STUDENT-RECORD          DC0191
029100         MOVE TR-FUNCTION-CODE  TO RP-RES-FUNCTION               DC0192
029200         MOVE TR-STUDENT-ID     TO RP-RES-STUDENT-ID             DC0193
029300         MOVE "REGISTERED"      TO RP-RES-STATUS                 DC0194
029400     END-IF.                                                     DC0195
029500     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                  DC0196
029600     CLOSE STUDENT-FILE-OLD                                      DC0197
029700           STUDENT-FILE-NEW.                                     DC0198
029800 1000-EXIT.                                                      DC0199
029900     EXIT.                                                       DC0200
030000*                                                             DC0201
030100****************************************************************0202
030200*    1100-LOGIN-STUDENT -- R-A3.  FAIL WHEN ID UNKNOWN, NAME    DC0203
030300*    MISMATCHES, OR VIOLATION-COUNT >= 2; SUCCEED OTHERWISE.    DC0204
030400****************************************************************0205
030500 1100-LOGIN-STUDENT.                                            DC0206
030600     MOVE 'N' TO WS-FOUND-SWITCH.                                DC0207
030700     MOVE 'N' TO WS-LOGIN-OK-SWITCH.                             DC0208
030800     OPEN INPUT STUDENT-FILE-OLD.                                DC0209
030900 1100-SCAN-LOOP.                                                 DC0210
031000     READ STUDENT-FILE-OLD INTO SR-STUDENT-RECORD                DC0211
031100         AT END GO TO 1100-SCAN-DONE.                            DC0212
031200     IF SR-STUDENT-ID = TR-STUDENT-ID                            DC0213
031300         MOVE 'Y' TO WS-FOUND-SWITCH                             DC0214
031400         GO TO 1100-SCAN-DONE                                    DC0215
031500     END-IF.                                                     DC0216
031600     GO TO 1100-SCAN-LOOP.                                       DC0217
031700 1100-SCAN-DONE.                                                 DC0218
031800     MOVE TR-FUNCTION-CODE TO RP-RES-FUNCTION.                   DC0219
031900     MOVE TR-STUDENT-ID    TO RP-RES-STUDENT-ID.                 DC0220
032000     IF WS-NOT-FOUND                                             DC0221
032100         MOVE "LOGIN FAILED - STUDENT ID NOT FOUND"               DC0222
032200                              TO RP-RES-STATUS                   DC0223
032300     ELSE                                                        DC0224
032400         IF SR-STUDENT-NAME NOT = TR-STUDENT-NAME                 DC0225
032500             MOVE "LOGIN FAILED - NAME DOES NOT MATCH"            DC0226
032600                                  TO RP-RES-STATUS                DC0227
032700         ELSE                                                     DC0228
032800             IF SR-VIOLATION-COUNT >= 2                           DC0229
032900                 MOVE "LOGIN FAILED - VIOLATION LIMIT REACHED"    DC0230
033000                                      TO RP-RES-STATUS            DC0231
033100             ELSE                                                 DC0232
033200                 SET WS-LOGIN-OK TO TRUE                          DC0233
033300                 MOVE "LOGIN OK"     TO RP-RES-STATUS             DC0234
033400             END-IF                                               DC0235
033500         END-IF                                                   DC0236
033600     END-IF.                                                     DC0237
033700     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                  DC0238
033800     CLOSE STUDENT-FILE-OLD.                                     DC0239
033900 1100-EXIT.                                                      DC0240
034000     EXIT.                                                       DC0241
034100*                                                             DC0242
034200****************************************************************0243
034300*    1200-UPDATE-VIOLATION-COUNT -- LOCATE BY ID, REPLACE THE  DC0244
034400*    VIOLATION-COUNT FIELD, COPY THE REST OF THE MASTER        DC0245
034500*    THROUGH UNCHANGED.                                        DC0246
034600****************************************************************0247
034700 1200-UPDATE-VIOLATION-COUNT.                                    DC0248
034800     MOVE 'N' TO WS-FOUND-SWITCH.                                DC0249
034900     OPEN INPUT STUDENT-FILE-OLD.                                DC0250
035000     OPEN OUTPUT STUDENT-FILE-NEW.                               DC0251
035100 1200-COPY-LOOP.                                                 DC0252
035200     READ STUDENT-FILE-OLD INTO SR-STUDENT-RECORD                DC0253
035300         AT END GO TO 1200-COPY-DONE.                            DC0254
035400     IF SR-STUDENT-ID = TR-STUDENT-ID                            DC0255
035500         MOVE 'Y' TO WS-FOUND-SWITCH                             DC0256
035600         MOVE TR-VIOLATION-COUNT TO SR-VIOLATION-COUNT           DC0257
035700     END-IF.                                                     DC0258
035800     WRITE SN-STUDENT-BUFFER FROM SR-STUDENT-RECORD.             DC0259
035900     GO TO 1200-COPY-LOOP.                                       DC0260
036000 1200-COPY-DONE.                                                 DC0261
036100     MOVE TR-FUNCTION-CODE TO RP-RES-FUNCTION.                   DC0262
036200     MOVE TR-STUDENT-ID    TO RP-RES-STUDENT-ID.                 DC0263
036300     IF WS-FOUND                                                 DC0264
036400         MOVE "VIOLATION COUNT UPDATED" TO RP-RES-STATUS          DC0265
036500     ELSE                                                        DC0266
036600         MOVE "REJECTED - STUDENT ID NOT FOUND" TO RP-RES-STATUS  DC0267
036700     END-IF.                                                     DC0268
036800     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                  DC0269
036900     CLOSE STUDENT-FILE-OLD                                      DC0270
037000           STUDENT-FILE-NEW.                                     DC0271
037100 1200-EXIT.                                                      DC0272
037200     EXIT.                                                       DC0273
037300*                                                             DC0274
037400****************************************************************0275
037500*    4000-LIST-STUDENT-RECORDS -- R-C1.  SCAN USAGE-FILE-OLD   DC0276
037600*    FOR ACTIVE RECORDS BELONGING TO THE STUDENT, BUILD THE    DC0277
037700*    idx-table, SORT IT DESCENDING BY RECORD-DATE THEN         DC0278
037800*    RECORD-ID (THE SAME TABLE-BUILD-THEN-WALK SHAPE AS        DC0279
037900*    PEL02's INDEX-CODE/PRINT-OUT, WITH AN ADDED SORT PASS),   DC0280
038000*    THEN WRITE THE STUDENT RECORD REPORT.                     DC0281
038100****************************************************************0282
038200 4000-LIST-STUDENT-RECORDS.                                      DC0283
038300     MOVE ZERO TO WS-IDX-COUNT.                                  DC0284
038400     OPEN INPUT USAGE-FILE-OLD.                                  DC0285
038500 4000-BUILD-LOOP.                                                DC0286
038600     READ USAGE-FILE-OLD INTO SU-USAGE-RECORD                    DC0287
038700         AT END GO TO 4000-BUILD-DONE.                           DC0288
038800     IF SU-STUDENT-ID NOT = TR-STUDENT-ID                        DC0289
038900         OR SU-RECORD-CANCELLED                                  DC0290
039000         GO TO 4000-BUILD-LOOP                                   DC0291
039100     END-IF.                                                     DC0292
039200     ADD 1 TO WS-IDX-COUNT.                                      DC0293
039300     MOVE SU-RECORD-DATE-WHOLE TO IDX-DATE-KEY (WS-IDX-COUNT).   DC0294
039400     MOVE SU-RECORD-ID         TO IDX-RECID-KEY (WS-IDX-COUNT).  DC0295
039500     MOVE SU-RECORD-ID         TO IDX-RECORD-ID (WS-IDX-COUNT).  DC0296
039600     MOVE SU-SEAT-ID           TO IDX-SEAT-ID (WS-IDX-COUNT).    DC0297
039700     MOVE SU-RECORD-DATE-WHOLE TO IDX-RECORD-DATE (WS-IDX-COUNT).DC0298
039800     MOVE SU-SIGNED            TO IDX-SIGNED (WS-IDX-COUNT).     DC0299
039900     MOVE SU-USAGE-BITMAP  TO IDX-USAGE-BITMAP (WS-IDX-COUNT).   DC0300
040000     GO TO 4000-BUILD-LOOP.                                      DC0301
040100 4000-BUILD-DONE.                                                DC0302
040200     CLOSE USAGE-FILE-OLD.                                       DC0303
040300     PERFORM 4050-SORT-IDX-TABLE THRU 4050-EXIT.                 DC0304
040400     MOVE TR-STUDENT-ID TO RP-HDR-STUDENT-ID.                    DC0305
040500     WRITE RP-PRINT-BUFFER FROM RP-STUD-HDR-LINE.                DC0306
040600     MOVE 1 TO WS-IDX-SUB.                                       DC0307
040700 4000-PRINT-LOOP.                                                DC0308
040800     IF WS-IDX-SUB > WS-IDX-COUNT                                DC0309
040900         GO TO 4000-PRINT-DONE                                   DC0310
041000     END-IF.                                                     DC0311
041100     MOVE IDX-RECORD-DATE (WS-IDX-SUB) TO RP-DET-RECORD-DATE.    DC0312
041200     MOVE IDX-RECORD-ID   (WS-IDX-SUB) TO RP-DET-RECORD-ID.      DC0313
041300     MOVE IDX-SEAT-ID     (WS-IDX-SUB) TO RP-DET-SEAT-ID.        DC0314
041400     MOVE IDX-SIGNED      (WS-IDX-SUB) TO RP-DET-SIGNED.         DC0315
041500     PERFORM 4900-FORMAT-RESERVED-RANGES THRU 4900-EXIT.         DC0316
041600     WRITE RP-PRINT-BUFFER FROM RP-STUD-DET-LINE.                DC0317
041700     ADD 1 TO WS-IDX-SUB.                                        DC0318
041800     GO TO 4000-PRINT-LOOP.                                      DC0319
041900 4000-PRINT-DONE.                                                DC0320
042000     MOVE WS-IDX-COUNT TO RP-TRL-TOTAL-RECS.                     DC0321
042100     WRITE RP-PRINT-BUFFER FROM RP-STUD-TRL-LINE.                DC0322
042200 4000-EXIT.                                                      DC0323
042300     EXIT.                                                       DC0324
042400*                                                             DC0325
042500****************************************************************0326
042600*    4050-SORT-IDX-TABLE -- STRAIGHT BUBBLE SORT, DESCENDING   DC0327
042700*    ON IDX-SORT-KEY (RECORD-DATE THEN RECORD-ID, BOTH HIGH TO DC0328
042800*    LOW), WALKED WITH GO TO LIKE THE REST OF THE SHOP'S       DC0329
042900*    SCAN LOOPS RATHER THAN AN INLINE PERFORM.                 DC0330
043000****************************************************************0331
043100 4050-SORT-IDX-TABLE.                                            DC0332
043200     IF WS-IDX-COUNT < 2                                         DC0333
043300         GO TO 4050-EXIT                                         DC0334
043400     END-IF.                                                     DC0335
043500     MOVE 1 TO WS-IDX-SUB.                                       DC0336
043600 4050-OUTER-LOOP.                                                DC0337
043700     IF WS-IDX-SUB > WS-IDX-COUNT - 1                            DC0338
043800         GO TO 4050-EXIT                                         DC0339
043900     END-IF.                                                     DC0340
044000     MOVE WS-IDX-SUB TO WS-IDX-SUB-2.                            DC0341
044100     ADD 1 TO WS-IDX-SUB-2.                                      DC0342
044200 4050-INNER-LOOP.                                                DC0343
044300     IF WS-IDX-SUB-2 > WS-IDX-COUNT                              DC0344
044400         ADD 1 TO WS-IDX-SUB                                     DC0345
044500         GO TO 4050-OUTER-LOOP                                   DC0346
044600     END-IF.                                                     DC0347
044700     IF IDX-SORT-KEY (WS-IDX-SUB) < IDX-SORT-KEY (WS-IDX-SUB-2)  DC0348
044800         MOVE IDX-ENTRY (WS-IDX-SUB)   TO WS-SWAP-ENTRY          DC0349
044900         MOVE IDX-ENTRY (WS-IDX-SUB-2) TO IDX-ENTRY (WS-IDX-SUB) DC0350
045000         MOVE WS-SWAP-ENTRY          TO IDX-ENTRY (WS-IDX-SUB-2) DC0351
045100     END-IF.                                                     DC0352
045200     ADD 1 TO WS-IDX-SUB-2.                                      DC0353
045300     GO TO 4050-INNER-LOOP.                                      DC0354
045400 4050-EXIT.                                                      DC0355
045500     EXIT.                                                       DC0356
045600*                                                             DC0357
045700****************************************************************0358
045800*    4100-CANCEL-RECORD -- R-C2/R-V5 SHAPE.  LOGICAL DELETE    DC0359
045900*    (SU-ACTIVE = 'N') BY RECORD-ID, COPY-THROUGH THE REST.    DC0360
046000****************************************************************0361
046100 4100-CANCEL-RECORD.                                             DC0362
046200     MOVE 'N' TO WS-CANCEL-OK-SWITCH.                            DC0363
046300     OPEN INPUT USAGE-FILE-OLD.                                  DC0364
046400     OPEN OUTPUT USAGE-FILE-NEW.                                 DC0365
046500 4100-COPY-LOOP.                                                 DC0366
046600     READ USAGE-FILE-OLD INTO SU-USAGE-RECORD                    DC0367
046700         AT END GO TO 4100-COPY-DONE.                            DC0368
046800     IF SU-RECORD-ID = TR-CANCEL-RECORD-ID                       DC0369
046900         AND SU-RECORD-ACTIVE                                    DC0370
047000         SET SU-RECORD-CANCELLED TO TRUE                         DC0371
047100         SET WS-CANCEL-OK TO TRUE                                DC0372
047200     END-IF.                                                     DC0373
047300     WRITE UN-USAGE-BUFFER FROM SU-USAGE-RECORD.                 DC0374
047400     GO TO 4100-COPY-LOOP.                                       DC0375
047500 4100-COPY-DONE.                                                 DC0376
047600     MOVE TR-FUNCTION-CODE TO RP-RES-FUNCTION.                   DC0377
047700     MOVE SPACES           TO RP-RES-STUDENT-ID.                 DC0378
047800     IF WS-CANCEL-OK                                             DC0379
047900         MOVE "RECORD CANCELLED" TO RP-RES-STATUS                DC0380
048000     ELSE                                                        DC0381
048100         MOVE "REJECTED - RECORD NOT FOUND OR CANCELLED"         DC0382
048200                              TO RP-RES-STATUS                   DC0383
048300     END-IF.                                                     DC0384
048400     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                  DC0385
048500     CLOSE USAGE-FILE-OLD                                        DC0386
048600           USAGE-FILE-NEW.                                       DC0387
048700 4100-EXIT.                                                      DC0388
048800     EXIT.                                                       DC0389
048900*                                                             DC0390
049000****************************************************************0391
049100*    4200-SIGN-IN-RECORD -- R-C2.  SET SU-SIGNED = 'Y' BY       DC0392
049200*    RECORD-ID; FAILURE IF THE RECORD-ID IS UNKNOWN.            DC0393
049300****************************************************************0394
049400 4200-SIGN-IN-RECORD.                                            DC0395
049500     MOVE 'N' TO WS-SIGNIN-OK-SWITCH.                            DC0396
049600     OPEN INPUT USAGE-FILE-OLD.                                  DC0397
049700     OPEN OUTPUT USAGE-FILE-NEW.                                 DC0398
049800 4200-COPY-LOOP.                                                 DC0399
049900     READ USAGE-FILE-OLD INTO SU-USAGE-RECORD                    DC0400
050000         AT END GO TO 4200-COPY-DONE.                            DC0401
050100     IF SU-RECORD-ID = TR-CANCEL-RECORD-ID                       DC0402
050200         SET SU-IS-SIGNED-IN TO TRUE                             DC0403
050300         SET WS-SIGNIN-OK TO TRUE                                DC0404
050400     END-IF.                                                     DC0405
050500     WRITE UN-USAGE-BUFFER FROM SU-USAGE-RECORD.                 DC0406
050600     GO TO 4200-COPY-LOOP.                                       DC0407
050700 4200-COPY-DONE.                                                 DC0408
050800     MOVE TR-FUNCTION-CODE TO RP-RES-FUNCTION.                   DC0409
050900     MOVE SPACES           TO RP-RES-STUDENT-ID.                 DC0410
051000     IF WS-SIGNIN-OK                                             DC0411
051100         MOVE "SIGNED IN" TO RP-RES-STATUS                       DC0412
051200     ELSE                                                        DC0413
051300         MOVE "REJECTED - RECORD ID NOT FOUND" TO RP-RES-STATUS  DC0414
051400     END-IF.                                                     DC0415
051500     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                  DC0416
051600     CLOSE USAGE-FILE-OLD                                        DC0417
051700           USAGE-FILE-NEW.                                       DC0418
051800 4200-EXIT.                                                      DC0419
051900     EXIT.                                                       DC0420
052000*                                                             DC0421
052100****************************************************************0422
052200*    4900-FORMAT-RESERVED-RANGES -- BUILD THE MERGED FREE-      DC0423
052300*    RANGE TEXT FOR A LISTED RESERVATION BY CALLING CONST01     DC0424
052400*    (MR/FS).  RQ-1124: A SINGLE RESERVATION'S REQUEST BITMAP   DC0425
052450*    NEEDS NOT BE ONE CONTIGUOUS BLOCK -- A STUDENT CAN BOOK    DC0425A
052460*    TWO SEPARATE WINDOWS (E.G. 09:00-10:00 AND 14:00-15:00)    DC0425B
052470*    ON ONE RECORD -- SO EVERY RANGE MR CLOSES MID-SCAN IS      DC0425C
052480*    FORMATTED AS IT CLOSES, THE SAME AS THE AVAILABILITY-MAP   DC0425D
052490*    UNIT'S 9000-FORMAT-FREE-RANGES.                            DC0425E
052600****************************************************************0427
052700 4900-FORMAT-RESERVED-RANGES.                                    DC0428
052800     MOVE SPACES TO RP-DET-RANGES.                                DC0429
052900     MOVE IDX-USAGE-BITMAP (WS-IDX-SUB) TO SB-WORK-BITMAP-1.      DC0430
053000     MOVE ZERO TO LK-RANGE-START.                                 DC0431
053050     MOVE 999  TO LK-RANGE-END.                                   DC0431A
053060     MOVE 1 TO WS-RANGE-POS.                                      DC0431B
053100     SET LK-MERGE-RANGES TO TRUE.                                 DC0432
053200     MOVE 1 TO SB-SLOT-SUB.                                       DC0433
053300 4900-SCAN-LOOP.                                                  DC0434
053400     IF SB-SLOT-SUB > 192                                        DC0435
053500         GO TO 4900-CLOSE-CHECK                                  DC0436
053600     END-IF.                                                     DC0437
053700     IF SB-SLOT-1 (SB-SLOT-SUB) NOT = '0'                        DC0438
053800         ADD 1 TO SB-SLOT-SUB                                    DC0439
053900         GO TO 4900-SCAN-LOOP                                    DC0440
054000     END-IF.                                                     DC0441
054100     COMPUTE LK-SLOT-INDEX = SB-SLOT-SUB - 1.                    DC0442
054200     CALL 'CONST01' USING LK-CONST-PARMS.                        DC0443
054210     IF LK-RANGE-CLOSED                                          DC0443A
054220         MOVE LK-CLOSED-RANGE-START TO WS-CLOSE-START             DC0443B
054230         MOVE LK-CLOSED-RANGE-END   TO WS-CLOSE-END               DC0443C
054240         PERFORM 4970-CLOSE-RANGE THRU 4970-EXIT                  DC0443D
054245         SET LK-MERGE-RANGES TO TRUE                              DC0443F
054250     END-IF.                                                      DC0443E
054300     ADD 1 TO SB-SLOT-SUB.                                       DC0444
054400     GO TO 4900-SCAN-LOOP.                                       DC0445
054500 4900-CLOSE-CHECK.                                               DC0446
054600     IF LK-RANGE-END NOT = 999                                   DC0447
054610         MOVE LK-RANGE-START TO WS-CLOSE-START                    DC0447A
054620         MOVE LK-RANGE-END   TO WS-CLOSE-END                      DC0447B
054700         PERFORM 4970-CLOSE-RANGE THRU 4970-EXIT                 DC0448
054800     END-IF.                                                     DC0449
054900 4900-EXIT.                                                      DC0450
055000     EXIT.                                                       DC0451
055100*                                                             DC0452
055150****************************************************************0452A
055160*    4970-CLOSE-RANGE -- FORMAT WS-CLOSE-START/WS-CLOSE-END      DC0452B
055170*    INTO RP-DET-RANGES, COMMA-SEPARATED FROM ANY RANGE          DC0452C
055180*    ALREADY WRITTEN THERE BY AN EARLIER CALL THIS RECORD.       DC0452D
055190****************************************************************0452E
055200 4970-CLOSE-RANGE.                                                DC0453
055210     IF WS-RANGE-POS > 1                                          DC0453A
055220         MOVE ','            TO RP-DET-RANGES (WS-RANGE-POS:1)    DC0453B
055230         ADD 2 TO WS-RANGE-POS                                    DC0453C
055240     END-IF.                                                      DC0453D
055300     MOVE WS-CLOSE-START TO LK-SLOT-INDEX.                        DC0454
055400     SET LK-FORMAT-SLOT TO TRUE.                                  DC0455
055500     CALL 'CONST01' USING LK-CONST-PARMS.                         DC0456
055600     MOVE LK-SLOT-TEXT (1:5) TO RP-DET-RANGES (WS-RANGE-POS:5).   DC0457
055650     ADD 6 TO WS-RANGE-POS.                                       DC0457A
055700     MOVE WS-CLOSE-END TO LK-SLOT-INDEX.                          DC0458
055800     CALL 'CONST01' USING LK-CONST-PARMS.                         DC0459
055900     MOVE '-'                TO RP-DET-RANGES (WS-RANGE-POS:1).   DC0460
055950     ADD 1 TO WS-RANGE-POS.                                       DC0460A
056000     MOVE LK-SLOT-TEXT (7:5) TO RP-DET-RANGES (WS-RANGE-POS:5).   DC0461
056050     ADD 7 TO WS-RANGE-POS.                                       DC0461A
056100 4970-EXIT.                                                       DC0462
056200     EXIT.                                                       DC0463
