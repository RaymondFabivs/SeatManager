000100************************************************************SB0001
000200*                                                            SB0002
000300*    S R B I T M A P   -   192-SLOT DAILY AVAILABILITY MAP   SB0003
000400*                                                            SB0004
000500*    WORKING-STORAGE VIEW OF THE 192-CHARACTER DAILY TIME    SB0005
000600*    BITMAP.  SLOT I COVERS MINUTES [5*I, 5*I+5); INDEX 0    SB0006
000700*    IS "00:00-00:05", INDEX 191 IS "23:55-24:00" (R-B3).    SB0008
000800*    '1' = FREE/AVAILABLE, '0' = OCCUPIED/BLOCKED (R-B1).    SB0009
000900*    MERGING TWO OR MORE MAPS IS A PER-SLOT LOGICAL AND      SB0010
001000*    (R-B2) -- WORK-BITMAP-1 AND WORK-BITMAP-2 ARE THE       SB0011
001100*    ACCUMULATOR AND THE INCOMING-MAP WORK AREAS SHARED BY   SB0012
001200*    CONST01, PELAG AND PEL02 WHEREVER A MERGE IS DONE.      SB0013
001300*                                                            SB0014
001400************************************************************SB0015
001500*                                                            SB0016
001600 01  SB-WORK-BITMAP-1            PIC X(192).                 SB0017
001700 01  FILLER REDEFINES SB-WORK-BITMAP-1.                      SB0018
001800     05  SB-SLOT-1               PIC X(01) OCCURS 192 TIMES. SB0019
001900*                                                            SB0020
002000 01  SB-WORK-BITMAP-2            PIC X(192).                 SB0021
002100 01  FILLER REDEFINES SB-WORK-BITMAP-2.                      SB0022
002200     05  SB-SLOT-2               PIC X(01) OCCURS 192 TIMES. SB0023
002300*                                                            SB0024
002400 01  SB-BITMAP-COUNTERS.                                     SB0025
002500     05  SB-SLOT-SUB             PIC 9(03) COMP.             SB0026
002600     05  SB-FREE-SLOT-COUNT      PIC 9(03) COMP.             SB0027
002700     05  SB-RANGE-START-SUB      PIC 9(03) COMP.              SB0028
002800     05  SB-RANGE-END-SUB        PIC 9(03) COMP.             SB0029
002900*                                                            SB0030
003000 01  SB-SLOT-MINUTES.                                        SB0031
003100     05  SB-START-MINUTES        PIC 9(04) COMP.             SB0032
003200     05  SB-END-MINUTES          PIC 9(04) COMP.             SB0033
003300     05  SB-HOURS-PART           PIC 9(02).                  SB0034
003400     05  SB-MINUTES-PART         PIC 9(02).                  SB0035
003500*                                                            SB0036
003600 01  SB-SLOT-RANGE-TEXT.                                     SB0037
003700     05  SB-RANGE-START-TEXT     PIC X(05).                  SB0038
003800     05  FILLER                  PIC X(01) VALUE '-'.        SB0039
003900     05  SB-RANGE-END-TEXT       PIC X(05).                  SB0040
