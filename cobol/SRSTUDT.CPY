000100************************************************************SR0001
000200*                                                            SR0002
000300*    S R S T U D T   -   STUDENT MASTER RECORD LAYOUT        SR0003
000400*                                                            SR0004
000500*    ONE RECORD PER REGISTERED STUDENT.  FILE IS LINE        SR0005
000600*    SEQUENTIAL, SCANNED SEQUENTIALLY BY STUDENT-ID (NO      SR0006
000700*    ALTERNATE KEYS -- THE ORIGINAL SYSTEM KEPT THIS DATA    SR0008
000800*    IN A RELATIONAL TABLE; HERE A KEYED LOOKUP BECOMES A    SR0009
000900*    SEQUENTIAL SCAN OF THE WHOLE FILE).                     SR0010
001000*                                                            SR0011
001100*    FIXED RECORD LENGTH ... 162 BYTES                       SR0012
001200*                                                            SR0013
001300************************************************************SR0014
001400*                                                            SR0015
001500 01  SR-STUDENT-RECORD.                                      SR0016
001600     05  SR-STUDENT-ID           PIC X(20).                  SR0017
001700*        STUDENT NUMBER -- LOGICAL PRIMARY KEY (R-A1).       SR0018
001800     05  SR-STUDENT-NAME         PIC X(30).                  SR0019
001900     05  SR-PHOTO-PATH           PIC X(50).                  SR0020
002000     05  SR-VIOLATION-COUNT      PIC 9(02).                  SR0021
002100*        VIOLATIONS THIS MONTH.  >= 2 BLOCKS LOGIN (R-A3).   SR0022
002200     05  SR-EMAIL                PIC X(40).                  SR0023
002300     05  SR-CREATED-AT           PIC X(19).                  SR0024
002400*        CREATION TIMESTAMP "YYYY-MM-DD HH:MM:SS".           SR0025
002500     05  FILLER                  PIC X(01).                  SR0032
002600*        RECORD LENGTH BALANCES TO 162 -- NO SLACK BEYOND    SR0033
002700*        THIS SINGLE PAD BYTE.                               SR0034
002800 01  FILLER REDEFINES SR-STUDENT-RECORD.                     SR0035
002900     05  FILLER                  PIC X(142).                 SR0036
003000     05  SR-CREATED-AT-PARTS.                                SR0037
003100         10  SR-CREATED-YYYY     PIC X(04).                  SR0038
003200         10  FILLER              PIC X(01).                  SR0039
003300         10  SR-CREATED-MM       PIC X(02).                  SR0040
003400         10  FILLER              PIC X(01).                  SR0041
003500         10  SR-CREATED-DD       PIC X(02).                  SR0042
003600         10  FILLER              PIC X(01).                  SR0043
003700         10  SR-CREATED-HHMMSS   PIC X(08).                  SR0044
003800     05  FILLER                  PIC X(01).                  SR0045
