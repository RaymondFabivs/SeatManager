000100 IDENTIFICATION DIVISION.                                    CN0100
000200 PROGRAM-ID.    CONST01.                                     CN0200
000300 AUTHOR.        T. TEMERZIDIS.                                CN0300
000400 INSTALLATION.  CAMPUS COMPUTING SERVICES - BATCH SYSTEMS.    CN0400
000500 DATE-WRITTEN.  01/09/88.                                     CN0500
000600 DATE-COMPILED.                                                CN0600
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.              CN0700
000800*                                                             CN0800
000900****************************************************************00900
001000*                                                             CN1000
001100*    CONST01 -- TIME-BITMAP ENGINE AND DATE/TIME SLOT UTILITY CN1100
001200*    SUBPROGRAM.  CALLED BY DCARS00, PELAG AND PEL02 TO       CN1200
001300*    EXPAND/COMPRESS THE 192-SLOT DAILY BITMAP, TO COLLECT    CN1300
001400*    AND FORMAT FREE SLOTS AND RANGES, TO WALK CALENDAR       CN1400
001500*    DATES, TO BUILD THE FIXED 07:00-23:00 DAILY SLOT LIST,   CN1500
001600*    AND TO TEST SLOT EXPIRY.  NO FILES ARE OPENED HERE.      CN1600
001700*                                                             CN1700
001800*    ORIGINALLY THE SHOP'S "CONST" CONSTANTS-TABLE PROGRAM;   CN1800
001900*    THE SAME LITERAL-TABLE/REDEFINES HABIT (SEE THE DAYS-    CN1900
002000*    IN-MONTH TABLE BELOW) CARRIES FORWARD FROM THAT MODULE.  CN2000
002100*                                                             CN2100
002200*    C H A N G E   L O G                                     CN2200
002300*                                                             CN2300
002400*    DATE       BY   TICKET     DESCRIPTION                  CN2400
002500*    ---------  ---  ---------  ---------------------------- CN2500
002600*    01/09/88   TXT  INITIAL    CONSTANTS-TABLE MAINTENANCE   CN2600
002700*                              PROGRAM, ORIGINAL "CONST" DB.  CN2700
002800*    06/14/89   TXT  CR-0114    ADDED DAYS-IN-MONTH TABLE     CN2800
002900*                              FOR CALENDAR EDIT ROUTINES.    CN2900
003000*    11/02/90   GPK  CR-0179    RM-COBOL SCREEN CLEANUP.      CN3000
003100*    03/20/92   TXT  CR-0233    LEAP-YEAR PARAGRAPH SHARED    CN3100
003200*                              WITH KTIM/DCARS00 DATE ENTRY.  CN3200
003300*    07/08/93   GPK  CR-0271    Y-2 DIGIT WINDOW WARNING      CN3300
003400*                              ADDED TO ABOUT-BOX (REMOVED).  CN3400
003500*    09/30/98   MRS  CR-0402    Y2K REVIEW: CENTURY WINDOW    CN3500
003600*                              90-99=19XX, 00-89=20XX.        CN3600
003700*    02/11/99   MRS  CR-0417    Y2K SIGN-OFF, NO FURTHER      CN3700
003800*                              4-DIGIT-YEAR FIELDS REMAIN.    CN3800
003900*    05/17/01   DKL  RQ-1108    RETIRED CONSTANTS-TABLE       CN3900
004000*                              MAINTENANCE.  MODULE REWORKED  CN4000
004100*                              AS THE STUDY-ROOM SEAT SYSTEM  CN4100
004200*                              TIME-BITMAP/DATE SUBPROGRAM    CN4200
004300*                              PER RQ-1108 (SEAT BOOKING).    CN4300
004400*    06/04/01   DKL  RQ-1108    ADDED 192-SLOT EXPAND/        CN4400
004500*                              COMPRESS AND RANGE-MERGE       CN4500
004600*                              LOGIC (R-B1..R-B4).            CN4600
004700*    06/19/01   DKL  RQ-1108    ADDED NEXT-N-DATES AND DAILY  CN4700
004800*                              07:00-23:00 SLOT-LIST BUILDER  CN4800
004900*                              (R-D1, R-D2).                  CN4900
005000*    07/02/01   JHF  RQ-1119    SLOT-EXPIRED TEST ADDED FOR   CN5000
005100*                              SIGN-IN WINDOW CHECKS.         CN5100
005150*    08/03/01   JHF  RQ-1124    MERGE-RANGES NOW RAISES       CN5150
005160*                              LK-RANGE-CLOSED WHEN A GAP     CN5160
005170*                              ENDS THE RUNNING RANGE -- THE  CN5170
005180*                              AVAILABILITY-MAP AND STUDENT   CN5180
005190*                              RECORD REPORTS WERE DROPPING   CN5190
005195*                              EVERY RANGE BUT THE LAST ONE   CN5196
005197*                              OPEN AT END OF SCAN.           CN5197
005200*                                                             CN5200
005300 ENVIRONMENT DIVISION.                                        CN5300
005400 CONFIGURATION SECTION.                                        CN5400
005500 SOURCE-COMPUTER.  IBM-AT.                                    CN5500
005600 OBJECT-COMPUTER.  IBM-AT.                                    CN5600
005700 SPECIAL-NAMES.                                                CN5700
005800     C01 IS TOP-OF-FORM.                                       CN5800
005900 INPUT-OUTPUT SECTION.                                         CN5900
006000 FILE-CONTROL.                                                 CN6000
006100*    NO FILES -- THIS IS A CALLED WORK SUBPROGRAM.             CN6100
006200 DATA DIVISION.                                                CN6200
006300 FILE SECTION.                                                 CN6300
006400 WORKING-STORAGE SECTION.                                      CN6400
006420*                                                              CN6420
006430*    STANDALONE SCALARS -- SHOP HABIT OF KEEPING A SINGLE      CN6430
006440*    LOOP SUBSCRIPT OR A SINGLE ONE-BYTE FLAG AT 77-LEVEL      CN6440
006450*    RATHER THAN BURIED ONE-DEEP IN A 01 GROUP OF ITS OWN.     CN6450
006460*                                                              CN6460
006470 77  WS-LY-IS-LEAP               PIC X(01) VALUE 'N'.          CN6470
006480     88  WS-LY-LEAP-YEAR         VALUE 'Y'.                    CN6480
006490 77  WS-DATE-INDEX               PIC 9(04) COMP.               CN6490
006495 77  WS-SLOT-LIST-SUB            PIC 9(03) COMP.               CN6495
006500*                                                              CN6500
006600 COPY SRPLANT.                                                 CN6600
006700 COPY SRBITMAP.                                                CN6700
006800*                                                              CN6800
006900 01  WS-LEAP-YEAR-WORK.                                        CN6900
007000     05  WS-LY-REMAINDER-4       PIC 9(02) COMP.               CN7000
007100     05  WS-LY-REMAINDER-100     PIC 9(02) COMP.               CN7100
007200     05  WS-LY-REMAINDER-400     PIC 9(04) COMP.               CN7200
007500*                                                              CN7500
007600 01  WS-DATE-WORK.                                             CN7600
007700     05  WS-WORK-YYYY            PIC 9(04) COMP.               CN7700
007800     05  WS-WORK-MM              PIC 9(02) COMP.               CN7800
007900     05  WS-WORK-DD              PIC 9(02) COMP.               CN7900
008000     05  WS-DAY-COUNTER          PIC 9(04) COMP.               CN8000
008200*                                                              CN8200
008300 01  WS-SLOT-LIST-WORK.                                        CN8300
008500     05  WS-DAILY-START-MINUTES  PIC 9(04) COMP VALUE 420.     CN8500
008600*        07:00 = 420 MINUTES PAST MIDNIGHT.                    CN8600
008700     05  WS-DAILY-END-MINUTES    PIC 9(04) COMP VALUE 1380.    CN8700
008800*        23:00 = 1380 MINUTES PAST MIDNIGHT.                   CN8800
008900*                                                              CN8900
009000 01  WS-EXPIRY-WORK.                                           CN9000
009100     05  WS-SLOT-END-TEXT        PIC X(05).                    CN9100
009200     05  WS-NOW-TEXT             PIC X(05).                    CN9200
009300*                                                              CN9300
009400 LINKAGE SECTION.                                              CN9400
009450*                                                              CN9450
009460 COPY SRCONST.                                                 CN9460
012000*                                                              CN0030
012100 PROCEDURE DIVISION USING LK-CONST-PARMS.                      CN0031
012200*                                                              CN0032
012300 0100-MAIN-CONTROL.                                            CN0033
012400     EVALUATE TRUE                                             CN0034
012500         WHEN LK-EXPAND-BITMAP                                 CN0035
012600             PERFORM 2000-EXPAND-BITMAP THRU 2000-EXIT         CN0036
012700         WHEN LK-COMPRESS-BITMAP                               CN0037
012800             PERFORM 2100-COMPRESS-BITMAP THRU 2100-EXIT       CN0038
012900         WHEN LK-COLLECT-SLOTS                                 CN0039
013000             PERFORM 2200-COLLECT-FREE-SLOTS THRU 2200-EXIT    CN0040
013100         WHEN LK-FORMAT-SLOT                                   CN0041
013200             PERFORM 2300-FORMAT-SLOT THRU 2300-EXIT           CN0042
013300         WHEN LK-MERGE-RANGES                                  CN0043
013400             PERFORM 2400-MERGE-SLOT-RANGES THRU 2400-EXIT     CN0044
013500         WHEN LK-NEXT-N-DATES                                  CN0045
013600             PERFORM 3000-NEXT-N-DATES THRU 3000-EXIT          CN0046
013700         WHEN LK-DAILY-SLOT-LIST                               CN0047
013800             PERFORM 3100-BUILD-DAILY-SLOT-LIST THRU 3100-EXITCN0048
013900         WHEN LK-SLOT-EXPIRED                                  CN0049
014000             PERFORM 3200-TEST-SLOT-EXPIRED THRU 3200-EXIT     CN0050
014100         WHEN OTHER                                            CN0051
014200             CONTINUE                                          CN0052
014300     END-EVALUATE.                                             CN0053
014400     GOBACK.                                                   CN0054
014500*                                                              CN0055
014600****************************************************************0056
014700*    2000-EXPAND-BITMAP -- CHARACTER-FLAG EXPANSION IS A      CN0057
014800*    DIRECT COPY (THE SOURCE'S PACKED-BYTE FORM DOES NOT      CN0058
014900*    SURVIVE TRANSLATION -- SEE THE TIME-BITMAP ENGINE NOTE   CN0059
015000*    IN THE SPECIFICATION); INDEX SEMANTICS ARE PRESERVED.    CN0060
015100****************************************************************0061
015200 2000-EXPAND-BITMAP.                                           CN0062
015300     MOVE LK-BITMAP-IN TO LK-BITMAP-OUT.                       CN0063
015400 2000-EXIT.                                                     CN0064
015500     EXIT.                                                     CN0065
015600*                                                              CN0066
015700 2100-COMPRESS-BITMAP.                                         CN0067
015800     MOVE LK-BITMAP-IN TO LK-BITMAP-OUT.                       CN0068
015900 2100-EXIT.                                                     CN0069
016000     EXIT.                                                     CN0070
016100*                                                              CN0071
016200****************************************************************0072
016300*    2200-COLLECT-FREE-SLOTS -- COUNT SLOTS THAT ARE '1' IN   CN0073
016400*    LK-BITMAP-IN.  USED WHEREVER A WEIGHT OR A FREE COUNT    CN0074
016500*    IS NEEDED (R-R2).                                        CN0075
016600****************************************************************0076
016700 2200-COLLECT-FREE-SLOTS.                                         CN0077
016800     MOVE LK-BITMAP-IN TO SB-WORK-BITMAP-1.                       CN0078
016900     MOVE ZERO TO SB-FREE-SLOT-COUNT.                             CN0079
017000     MOVE 1 TO SB-SLOT-SUB.                                       CN0080
017050 2200-COLLECT-LOOP.                                               CN0081
017100     IF SB-SLOT-SUB > 192                                         CN0082
017150         GO TO 2200-EXIT                                          CN0083
017200     END-IF.                                                      CN0084
017300     IF SB-SLOT-1 (SB-SLOT-SUB) = '1'                             CN0085
017400         ADD 1 TO SB-FREE-SLOT-COUNT                              CN0086
017500     END-IF.                                                      CN0087
017550     ADD 1 TO SB-SLOT-SUB.                                        CN0088
017600     GO TO 2200-COLLECT-LOOP.                                     CN0089
017700 2200-EXIT.                                                       CN0090
017750     MOVE SB-FREE-SLOT-COUNT TO LK-RANGE-START.                   CN0091
017800     EXIT.                                                        CN0092
017900*                                                              CN0093
018000****************************************************************0094
018100*    2300-FORMAT-SLOT -- FORMAT ONE SLOT INDEX AS "HH:MM-     CN0091
018200*    HH:MM", ZERO PADDED.  START = 5*INDEX MINUTES, END =     CN0092
018300*    START + 5 (R-B3).                                        CN0093
018400****************************************************************0094
018500 2300-FORMAT-SLOT.                                             CN0095
018600     COMPUTE SB-START-MINUTES = LK-SLOT-INDEX * 5.             CN0096
018700     COMPUTE SB-END-MINUTES   = SB-START-MINUTES + 5.          CN0097
018800     DIVIDE SB-START-MINUTES BY 60                             CN0098
018900         GIVING SB-HOURS-PART REMAINDER SB-MINUTES-PART.       CN0099
019000     MOVE SB-HOURS-PART   TO LK-SLOT-TEXT (1:2).               CN0100
019100     MOVE ':'             TO LK-SLOT-TEXT (3:1).               CN0101
019200     MOVE SB-MINUTES-PART TO LK-SLOT-TEXT (4:2).               CN0102
019300     MOVE '-'             TO LK-SLOT-TEXT (6:1).               CN0103
019400     DIVIDE SB-END-MINUTES BY 60                               CN0104
019500         GIVING SB-HOURS-PART REMAINDER SB-MINUTES-PART.       CN0105
019600     MOVE SB-HOURS-PART   TO LK-SLOT-TEXT (7:2).               CN0106
019700     MOVE ':'             TO LK-SLOT-TEXT (9:1).               CN0107
019800     MOVE SB-MINUTES-PART TO LK-SLOT-TEXT (10:2).              CN0108
019900 2300-EXIT.                                                     CN0109
020000     EXIT.                                                     CN0110
020100*                                                              CN0111
020200****************************************************************0112
020300*    2400-MERGE-SLOT-RANGES -- GIVEN A SINGLE FREE INDEX      CN0113
020400*    (LK-SLOT-INDEX) AND THE RUNNING RANGE BOUNDS PASSED IN   CN0114
020500*    LK-RANGE-START/LK-RANGE-END, EXTEND THE RANGE WHEN THE   CN0115
020600*    INDEX IS CONTIGUOUS.  ON A GAP, THE RANGE JUST FINISHED  CN0116
020700*    IS COPIED TO LK-CLOSED-RANGE-START/END AND LK-RANGE-     CN0117
020750*    CLOSED IS SET SO THE CALLER CAN FORMAT IT BEFORE THE     CN0118A
020760*    NEW SINGLE-SLOT RANGE OVERWRITES LK-RANGE-START/END      CN0118B
020770*    (R-B4).  THE CALLER DRIVES THE LOOP OVER ASCENDING       CN0117
020800*    FREE INDICES, ACTING ON LK-RANGE-CLOSED AS IT GOES, AND  CN0118
020850*    FORMATS THE FINAL RANGE LEFT OPEN AFTER THE SCAN ITSELF. CN0118C
020860*    LK-RANGE-END = 999 (SET BY THE CALLER BEFORE THE FIRST   CN0118D
020870*    CALL) MEANS "NO RANGE OPEN YET" -- SLOT 0 IS A VALID     CN0118E
020880*    RANGE START AND CANNOT DOUBLE AS THAT SENTINEL.          CN0118F
020900****************************************************************0119
021000 2400-MERGE-SLOT-RANGES.                                       CN0120
021050     SET LK-RANGE-OPEN TO TRUE.                                  CN0120A
021100     IF LK-RANGE-END NOT = 999 AND                               CN0121
021150         LK-SLOT-INDEX = LK-RANGE-END + 1                        CN0121B
021200         MOVE LK-SLOT-INDEX TO LK-RANGE-END                     CN0122
021300     ELSE                                                      CN0123
021350         IF LK-RANGE-END NOT = 999                               CN0123A
021360             MOVE LK-RANGE-START TO LK-CLOSED-RANGE-START        CN0123B
021370             MOVE LK-RANGE-END   TO LK-CLOSED-RANGE-END          CN0123C
021380             SET LK-RANGE-CLOSED TO TRUE                        CN0123D
021390         END-IF                                                 CN0123E
021400         MOVE LK-SLOT-INDEX TO LK-RANGE-START                   CN0124
021500         MOVE LK-SLOT-INDEX TO LK-RANGE-END                     CN0125
021600     END-IF.                                                   CN0126
021700 2400-EXIT.                                                     CN0127
021800     EXIT.                                                     CN0128
021900*                                                              CN0129
022000****************************************************************0130
022100*    3000-NEXT-N-DATES -- EMIT LK-DATE-COUNT CONSECUTIVE       CN0131
022200*    "YYYY-MM-DD" DATES STARTING AT LK-START-DATE INCLUSIVE,   CN0132
022300*    WITH GREGORIAN MONTH/YEAR ROLLOVER AND LEAP YEARS         CN0133
022400*    (R-D1).                                                   CN0134
022500****************************************************************0135
022600 3000-NEXT-N-DATES.                                               CN0136
022700     MOVE LK-START-DATE (1:4) TO WS-WORK-YYYY.                    CN0137
022800     MOVE LK-START-DATE (6:2) TO WS-WORK-MM.                      CN0138
022900     MOVE LK-START-DATE (9:2) TO WS-WORK-DD.                      CN0139
023000     MOVE 1 TO WS-DATE-INDEX.                                     CN0140
023050 3000-DATE-LOOP.                                                  CN0141
023100     IF WS-DATE-INDEX > LK-DATE-COUNT                             CN0142
023150         GO TO 3000-EXIT                                          CN0143
023200     END-IF.                                                      CN0144
023300     MOVE WS-WORK-YYYY TO LK-DATE-LIST (WS-DATE-INDEX) (1:4).     CN0145
023400     MOVE '-' TO LK-DATE-LIST (WS-DATE-INDEX) (5:1).              CN0146
023500     MOVE WS-WORK-MM   TO LK-DATE-LIST (WS-DATE-INDEX) (6:2).     CN0147
023600     MOVE '-' TO LK-DATE-LIST (WS-DATE-INDEX) (8:1).              CN0148
023700     MOVE WS-WORK-DD   TO LK-DATE-LIST (WS-DATE-INDEX) (9:2).     CN0149
023800     PERFORM 3300-COMPUTE-LEAP-YEAR THRU 3300-EXIT.               CN0150
023900     ADD 1 TO WS-WORK-DD.                                         CN0151
024000     IF WS-LY-LEAP-YEAR AND WS-WORK-MM = 2                        CN0152
024100         IF WS-WORK-DD > 29                                       CN0153
024200             MOVE 1 TO WS-WORK-DD                                 CN0154
024300             ADD 1 TO WS-WORK-MM                                  CN0155
024400         END-IF                                                   CN0156
024500     ELSE                                                         CN0157
024600         IF WS-WORK-DD > SP-DAYS-IN-MONTH (WS-WORK-MM)            CN0158
024700             MOVE 1 TO WS-WORK-DD                                 CN0159
024800             ADD 1 TO WS-WORK-MM                                  CN0160
024900         END-IF                                                   CN0161
025000     END-IF.                                                      CN0162
025100     IF WS-WORK-MM > 12                                           CN0163
025200         MOVE 1 TO WS-WORK-MM                                     CN0164
025300         ADD 1 TO WS-WORK-YYYY                                    CN0165
025350     END-IF.                                                      CN0166
025380     ADD 1 TO WS-DATE-INDEX.                                      CN0167
025390     GO TO 3000-DATE-LOOP.                                        CN0168
025500 3000-EXIT.                                                     CN0169
025600     EXIT.                                                     CN0170
025700*                                                              CN0167
025800****************************************************************0168
025900*    3100-BUILD-DAILY-SLOT-LIST -- THE FIXED 07:00-23:00      CN0169
026000*    LIST OF 192 FIVE-MINUTE SLOT STRINGS.  NOTE THIS USES    CN0170
026100*    THE 07:00-ANCHORED CONVENTION, INDEPENDENT OF THE        CN0171
026200*    MIDNIGHT-ANCHORED SLOT-INDEX FORMATTER IN 2300 -- BOTH   CN0172
026300*    CONVENTIONS ARE REQUIRED AND BOTH MUST BE KEPT.          CN0173
026400****************************************************************0174
026500 3100-BUILD-DAILY-SLOT-LIST.                                   CN0175
026600     MOVE ZERO TO WS-SLOT-LIST-SUB.                             CN0176
026700     MOVE WS-DAILY-START-MINUTES TO SB-START-MINUTES.           CN0177
026800 3100-BUILD-LOOP.                                               CN0178
026900     IF SB-START-MINUTES NOT < WS-DAILY-END-MINUTES              CN0179
027000         GO TO 3100-EXIT                                        CN0180
027100     END-IF.                                                    CN0181
027200     ADD 1 TO WS-SLOT-LIST-SUB.                                 CN0182
027300     COMPUTE SB-END-MINUTES = SB-START-MINUTES + 5.             CN0183
027400     DIVIDE SB-START-MINUTES BY 60                              CN0184
027500         GIVING SB-HOURS-PART REMAINDER SB-MINUTES-PART.        CN0185
027600     MOVE SB-HOURS-PART   TO LK-SLOT-LIST-TEXT                  CN0186
027700         (WS-SLOT-LIST-SUB) (1:2).                              CN0187
027800     MOVE ':'             TO LK-SLOT-LIST-TEXT                  CN0188
027900         (WS-SLOT-LIST-SUB) (3:1).                              CN0189
028000     MOVE SB-MINUTES-PART TO LK-SLOT-LIST-TEXT                  CN0190
028100         (WS-SLOT-LIST-SUB) (4:2).                              CN0191
028200     MOVE '-'             TO LK-SLOT-LIST-TEXT                  CN0192
028300         (WS-SLOT-LIST-SUB) (6:1).                              CN0193
028400     DIVIDE SB-END-MINUTES BY 60                                CN0194
028500         GIVING SB-HOURS-PART REMAINDER SB-MINUTES-PART.        CN0195
028600     MOVE SB-HOURS-PART   TO LK-SLOT-LIST-TEXT                  CN0196
028700         (WS-SLOT-LIST-SUB) (7:2).                              CN0197
028800     MOVE ':'             TO LK-SLOT-LIST-TEXT                  CN0198
028900         (WS-SLOT-LIST-SUB) (9:1).                              CN0199
029000     MOVE SB-MINUTES-PART TO LK-SLOT-LIST-TEXT                  CN0200
029100         (WS-SLOT-LIST-SUB) (10:2).                             CN0201
029200     ADD 5 TO SB-START-MINUTES.                                 CN0202
029300     GO TO 3100-BUILD-LOOP.                                     CN0203
029400 3100-EXIT.                                                     CN0204
029500     MOVE WS-SLOT-LIST-SUB TO LK-SLOT-LIST-COUNT.               CN0205
029600     EXIT.                                                     CN0206
029700*                                                              CN0207
029800****************************************************************0208
029900*    3200-TEST-SLOT-EXPIRED -- END <= NOW MEANS EXPIRED        CN0209
030000*    (R-D2).  LK-SLOT-TEXT CARRIES "HH:MM-HH:MM", LK-CURRENT-  CN0210
030100*    TIME CARRIES "HH:MM".                                     CN0211
030200****************************************************************0212
030300 3200-TEST-SLOT-EXPIRED.                                       CN0213
030400     MOVE LK-SLOT-TEXT (7:5) TO WS-SLOT-END-TEXT.               CN0214
030500     MOVE LK-CURRENT-TIME TO WS-NOW-TEXT.                       CN0215
030600     IF WS-SLOT-END-TEXT NOT > WS-NOW-TEXT                       CN0216
030700         SET LK-IS-EXPIRED TO TRUE                              CN0217
030800     ELSE                                                       CN0218
030900         SET LK-NOT-EXPIRED TO TRUE                             CN0219
031000     END-IF.                                                    CN0220
031100 3200-EXIT.                                                     CN0221
031200     EXIT.                                                     CN0222
031300*                                                              CN0223
031400****************************************************************0224
031500*    3300-COMPUTE-LEAP-YEAR -- GREGORIAN RULE: LEAP WHEN       CN0225
031600*    DIVISIBLE BY 4 AND (NOT BY 100 OR BY 400) (R-D1).         CN0226
031700****************************************************************0227
031800 3300-COMPUTE-LEAP-YEAR.                                       CN0228
031900     MOVE 'N' TO WS-LY-IS-LEAP.                                 CN0229
032000     DIVIDE WS-WORK-YYYY BY 4   GIVING WS-DAY-COUNTER            CN0230
032100         REMAINDER WS-LY-REMAINDER-4.                           CN0231
032200     IF WS-LY-REMAINDER-4 = 0                                   CN0232
032300         DIVIDE WS-WORK-YYYY BY 100 GIVING WS-DAY-COUNTER        CN0233
032400             REMAINDER WS-LY-REMAINDER-100                      CN0234
032500         IF WS-LY-REMAINDER-100 NOT = 0                          CN0235
032600             MOVE 'Y' TO WS-LY-IS-LEAP                           CN0236
032700         ELSE                                                   CN0237
032800             DIVIDE WS-WORK-YYYY BY 400 GIVING WS-DAY-COUNTER    CN0238
032900                 REMAINDER WS-LY-REMAINDER-400                  CN0239
033000             IF WS-LY-REMAINDER-400 = 0                          CN0240
033100                 MOVE 'Y' TO WS-LY-IS-LEAP                       CN0241
033200             END-IF                                             CN0243
033300         END-IF                                                 CN0243
033400     END-IF.                                                    CN0244
033500 3300-EXIT.                                                     CN0245
033600     EXIT.                                                     CN0246
