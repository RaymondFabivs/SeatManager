000100 IDENTIFICATION DIVISION.                                    PL0100
000200 PROGRAM-ID.    PELAG.                                       PL0200
000300 AUTHOR.        T. TEMERZIDIS.                                PL0300
000400 INSTALLATION.  CAMPUS COMPUTING SERVICES - BATCH SYSTEMS.    PL0400
000500 DATE-WRITTEN.  03/01/88.                                     PL0500
000600 DATE-COMPILED.                                                PL0600
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.              PL0700
000800*                                                             PL0800
000900****************************************************************0900
001000*                                                             PL1000
001100*    PELAG -- AVAILABILITY-MAP UNIT AND RECOMMENDATION UNIT.  PL1100
001200*    ONE TRANSACTION PER RUN (KTIM DISPATCHES ONE AT A TIME). PL1200
001300*    AVAL BUILDS THE MERGED PER-SEAT AVAILABILITY MAP FOR A   PL1300
001400*    ROOM/DATE; RECM RE-USES THE SAME PER-SEAT MERGE TO SCORE PL1400
001500*    AND RANK CANDIDATE SEATS AGAINST REQUESTED ATTRIBUTES.   PL1500
001600*                                                             PL1600
001700*    ORIGINALLY THE SHOP'S LARGEST CUSTOMER-MASTER SCREEN     PL1700
001800*    MODULE (AGORES); KEPT AS ONE LARGE MODULE BECAUSE THE    PL1800
001900*    RECOMMENDATION UNIT'S SCORING REUSES THE AVAILABILITY    PL1900
002000*    UNIT'S BITMAP MERGE, JUST AS THE ORIGINAL KEPT RELATED   PL2000
002100*    CUSTOMER MAINTENANCE STEPS TOGETHER IN ONE PROGRAM.      PL2100
002200*                                                             PL2200
002300*    C H A N G E   L O G                                     PL2300
002400*                                                             PL2400
002500*    DATE       BY   TICKET     DESCRIPTION                  PL2500
002600*    ---------  ---  ---------  ---------------------------- PL2600
002700*    03/01/88   TXT  INITIAL    CUSTOMER MASTER SCREEN        PL2700
002800*                              MAINTENANCE MODULE (AGORES).   PL2800
002900*    04/22/89   TXT  CR-0151    ALTERNATE-KEY BROWSE ADDED.   PL2900
003000*    01/09/91   GPK  CR-0186    COLOR TABLE / BOX REDRAW.     PL3000
003100*    09/30/98   MRS  CR-0402    Y2K REVIEW: CENTURY WINDOW    PL3100
003200*                              90-99=19XX, 00-89=20XX.        PL3200
003300*    02/11/99   MRS  CR-0417    Y2K SIGN-OFF.                 PL3300
003400*    07/02/01   DKL  RQ-1108    RETIRED AGORES SCREEN MODULE. PL3400
003500*                              REWORKED AS THE STUDY-ROOM     PL3500
003600*                              AVAILABILITY-MAP UNIT (R-M1,   PL3600
003700*                              R-M2).                         PL3700
003800*    07/16/01   DKL  RQ-1108    ADDED THE RECOMMENDATION UNIT PL3800
003900*                              (R-R1..R-R3), RE-USING THE     PL3900
004000*                              PER-SEAT BITMAP MERGE BUILT    PL4000
004100*                              FOR THE AVAILABILITY MAP.      PL4100
004200*    07/23/01   JHF  RQ-1119    FREE-RANGE TEXT ON THE        PL4200
004300*                              AVAILABILITY REPORT NOW CALLS  PL4300
004400*                              CONST01 (FS) INSTEAD OF        PL4400
004500*                              PRINTING RAW SLOT NUMBERS.     PL4500
004550*    08/03/01   JHF  RQ-1124    9000 WAS PRINTING ONLY THE    PL4550
004560*                              LAST FREE RANGE FOR A SEAT --  PL4560
004570*                              A SEAT FREE BEFORE AND AFTER   PL4570
004580*                              AN EVENT SHOWED ONLY THE       PL4580
004590*                              SECOND WINDOW.  CONST01 NOW    PL4590
004595*                              FLAGS EACH RANGE AS IT CLOSES  PL4595
004597*                              SO ALL OF THEM PRINT.          PL4597
004600*                                                             PL4600
004700 ENVIRONMENT DIVISION.                                        PL4700
004800 CONFIGURATION SECTION.                                        PL4800
004900 SOURCE-COMPUTER.  IBM-AT.                                    PL4900
005000 OBJECT-COMPUTER.  IBM-AT.                                    PL5000
005100 SPECIAL-NAMES.                                                PL5100
005200     C01 IS TOP-OF-FORM.                                       PL5200
005300 INPUT-OUTPUT SECTION.                                         PL5300
005400 FILE-CONTROL.                                                 PL5400
005500     SELECT TRANSACTION-FILE ASSIGN TO PLTRAN                  PL5500
005600         ORGANIZATION IS LINE SEQUENTIAL                       PL5600
005700         FILE STATUS IS WS-TRAN-STATUS.                        PL5700
005800     SELECT EVENT-FILE ASSIGN TO EVNTFIL                       PL5800
005900         ORGANIZATION IS LINE SEQUENTIAL                       PL5900
006000         FILE STATUS IS WS-EVENT-STATUS.                       PL6000
006100     SELECT SEAT-FILE ASSIGN TO SEATFIL                        PL6100
006200         ORGANIZATION IS LINE SEQUENTIAL                       PL6200
006300         FILE STATUS IS WS-SEAT-STATUS.                        PL6300
006400     SELECT USAGE-FILE ASSIGN TO USGRECI                       PL6400
006500         ORGANIZATION IS LINE SEQUENTIAL                       PL6500
006600         FILE STATUS IS WS-USAGE-STATUS.                       PL6600
006700     SELECT REPORT-FILE ASSIGN TO PLRPT                        PL6700
006800         ORGANIZATION IS LINE SEQUENTIAL                       PL6800
006900         FILE STATUS IS WS-RPT-STATUS.                         PL6900
007000 DATA DIVISION.                                                PL7000
007100 FILE SECTION.                                                 PL7100
007200*                                                             PL7200
007300 FD  TRANSACTION-FILE.                                         PL7300
007400 01  PL-TRANSACTION-BUFFER      PIC X(80).                     PL7400
007500*                                                             PL7500
007600 FD  EVENT-FILE.                                               PL7600
007700 01  EV-EVENT-BUFFER            PIC X(279).                    PL7700
007800*                                                             PL7800
007900 FD  SEAT-FILE.                                                PL7900
008000 01  ST-SEAT-BUFFER             PIC X(25).                     PL8000
008100*                                                             PL8100
008200 FD  USAGE-FILE.                                               PL8200
008300 01  UG-USAGE-BUFFER            PIC X(242).                    PL8300
008400*                                                             PL8400
008500 FD  REPORT-FILE.                                              PL8500
008600 01  RP-PRINT-BUFFER            PIC X(90).                     PL8600
008700*                                                             PL8700
008800 WORKING-STORAGE SECTION.                                      PL8800
008900*                                                             PL8900
009000 COPY SRPLANT.                                                 PL9000
009100 COPY SREVENT.                                                 PL9100
009200 COPY SRUSAGE.                                                 PL9200
009300 COPY SRBITMAP.                                                PL9300
009400 COPY SRCONST.                                                 PL9400
009500*                                                             PL9500
009600*----------------------------------------------------------* PL9600
009700*    TRANSACTION-CARD LAYOUT (WORKING-STORAGE VIEW OF THE     PL9700
009800*    80-BYTE TRANSACTION-FILE BUFFER)                         PL9800
009900*----------------------------------------------------------* PL9900
010000 01  PL-TRANSACTION-RECORD.                                    PL0001
010100     05  PL-FUNCTION-CODE        PIC X(04).                    PL0002
010200         88  PL-IS-AVAILABILITY  VALUE 'AVAL'.                 PL0003
010300         88  PL-IS-RECOMMEND     VALUE 'RECM'.                 PL0004
010400     05  PL-ROOM-ID              PIC 9(04).                    PL0005
010500     05  PL-RUN-DATE             PIC X(10).                    PL0006
010600     05  PL-WANT-WINDOW          PIC X(01).                    PL0007
010700         88  PL-REQUIRE-WINDOW   VALUE 'Y'.                    PL0008
010800     05  PL-WANT-DOOR            PIC X(01).                    PL0009
010900         88  PL-REQUIRE-DOOR     VALUE 'Y'.                    PL0010
011000     05  PL-WANT-SOCKET          PIC X(01).                    PL0011
011100         88  PL-REQUIRE-SOCKET   VALUE 'Y'.                    PL0012
011200     05  PL-TOP-N                PIC 9(03).                    PL0013
011300     05  FILLER                  PIC X(51).                    PL0014
011400*                                                             PL0015
011500*----------------------------------------------------------* PL0016
011600*    REPORT PRINT-LINE LAYOUTS.                                PL0017
011700*----------------------------------------------------------* PL0018
011800 01  RP-AVAL-HDR-LINE.                                         PL0019
011900     05  FILLER                  PIC X(02) VALUE SPACES.       PL0020
012000     05  FILLER  PIC X(30) VALUE "SEAT AVAILABILITY - ROOM: ". PL0021
012100     05  RP-AVAL-ROOM-ID         PIC 9(04).                    PL0022
012200     05  FILLER  PIC X(08) VALUE "  DATE: ".                   PL0023
012300     05  RP-AVAL-DATE            PIC X(10).                    PL0024
012400     05  FILLER                  PIC X(36) VALUE SPACES.       PL0025
012500*                                                             PL0026
012600 01  RP-AVAL-DET-LINE.                                         PL0027
012700     05  FILLER                  PIC X(04) VALUE SPACES.       PL0028
012800     05  RP-AVAL-SEAT-ID         PIC 9(09).                    PL0029
012900     05  FILLER                  PIC X(02) VALUE SPACES.       PL0030
013000     05  RP-AVAL-X               PIC ZZ9.                      PL0031
013100     05  FILLER                  PIC X(01) VALUE '/'.          PL0032
013200     05  RP-AVAL-Y               PIC ZZ9.                      PL0033
013300     05  FILLER                  PIC X(02) VALUE SPACES.       PL0034
013400     05  RP-AVAL-ATTR            PIC X(03).                    PL0035
013500     05  FILLER                  PIC X(02) VALUE SPACES.       PL0036
013600     05  RP-AVAL-FREE-COUNT      PIC ZZ9.                      PL0037
013700     05  FILLER                  PIC X(02) VALUE SPACES.       PL0038
013800     05  RP-AVAL-RANGES          PIC X(48).                    PL0039
013900*                                                             PL0040
014000 01  RP-AVAL-TRL-LINE.                                         PL0041
014100     05  FILLER                  PIC X(02) VALUE SPACES.       PL0042
014200     05  FILLER  PIC X(16) VALUE "SEATS LISTED - ".            PL0043
014300     05  RP-TRL-SEATS-LISTED     PIC ZZZ9.                     PL0044
014400     05  FILLER  PIC X(18) VALUE "  FULLY FREE - ".             PL0045
014500     05  RP-TRL-SEATS-FREE       PIC ZZZ9.                     PL0046
014600     05  FILLER  PIC X(20) VALUE "  FULLY BLOCKED - ".          PL0047
014700     05  RP-TRL-SEATS-BLOCKED    PIC ZZZ9.                     PL0048
014800     05  FILLER                  PIC X(19) VALUE SPACES.        PL0049
014900*                                                             PL0050
015000 01  RP-RECM-HDR-LINE.                                         PL0051
015100     05  FILLER                  PIC X(02) VALUE SPACES.       PL0052
015200     05  FILLER  PIC X(30) VALUE "SEAT RECOMMENDATION - ROOM: ".PL0053
015300     05  RP-RECM-ROOM-ID         PIC 9(04).                    PL0054
015400     05  FILLER  PIC X(08) VALUE "  DATE: ".                   PL0055
015500     05  RP-RECM-DATE            PIC X(10).                    PL0056
015600     05  FILLER  PIC X(10) VALUE "  WDS: ".                     PL0057
015700     05  RP-RECM-ATTR            PIC X(03).                    PL0058
015800     05  FILLER                  PIC X(23) VALUE SPACES.        PL0059
015900*                                                             PL0060
016000 01  RP-RECM-DET-LINE.                                         PL0061
016100     05  FILLER                  PIC X(04) VALUE SPACES.       PL0062
016200     05  RP-RECM-RANK            PIC ZZ9.                      PL0063
016300     05  FILLER                  PIC X(02) VALUE SPACES.       PL0064
016400     05  RP-RECM-SEAT-ID         PIC 9(09).                    PL0065
016500     05  FILLER                  PIC X(02) VALUE SPACES.       PL0066
016600     05  RP-RECM-WEIGHT          PIC ZZZ9.                      PL0067
016700     05  FILLER                  PIC X(02) VALUE SPACES.       PL0068
016800     05  RP-RECM-FREE-COUNT      PIC ZZ9.                      PL0069
016900     05  FILLER                  PIC X(02) VALUE SPACES.       PL0070
017000     05  RP-RECM-BONUS           PIC Z9.                       PL0071
017100     05  FILLER                  PIC X(43) VALUE SPACES.       PL0072
017200*                                                             PL0073
017300 01  RP-RECM-TRL-LINE.                                         PL0074
017400     05  FILLER                  PIC X(02) VALUE SPACES.       PL0075
017500     05  FILLER  PIC X(20) VALUE "CANDIDATES - ".               PL0076
017600     05  RP-TRL-CANDIDATES       PIC ZZZ9.                      PL0077
017700     05  FILLER  PIC X(18) VALUE "  RETURNED - ".               PL0078
017800     05  RP-TRL-RETURNED         PIC ZZZ9.                      PL0079
017900     05  FILLER                  PIC X(31) VALUE SPACES.        PL0080
018000*                                                             PL0081
018100*----------------------------------------------------------* PL0082
018200*    IN-MEMORY SEAT CANDIDATE TABLE -- SAME BUILD-THEN-WALK    PL0083
018300*    SHAPE AS THE SHOP'S OWN idx-table (SEE AGORES' index-    PL0084
018400*    code/index-disp-1 PARAGRAPHS), HOLDING EVERY SEAT IN THE  PL0085
018500*    ROOM (AVAL) OR EVERY QUALIFYING SEAT (RECM), TOGETHER     PL0086
018600*    WITH ITS MERGED BITMAP AND SCORE.                         PL0087
018700*----------------------------------------------------------* PL0088
018800 01  SEAT-TABLE-AREA.                                          PL0089
018900     05  SEAT-ENTRY OCCURS 500 TIMES.                          PL0090
019000         10  SEAT-ID-ENT         PIC 9(09).                    PL0091
019100         10  SEAT-X-ENT          PIC 9(03).                    PL0092
019200         10  SEAT-Y-ENT          PIC 9(03).                    PL0093
019300         10  SEAT-ATTR-ENT       PIC X(03).                    PL0094
019400         10  SEAT-MERGED-ENT     PIC X(192).                   PL0095
019500         10  SEAT-FREE-CNT-ENT   PIC 9(03) COMP.               PL0096
019600         10  SEAT-BONUS-ENT      PIC 9(01) COMP.               PL0097
019700         10  SEAT-WEIGHT-ENT     PIC 9(04) COMP.               PL0098
019800*                                                             PL0099
019900 01  WS-ROOM-MASK                PIC X(192).                   PL0100
020000 01  FILLER REDEFINES WS-ROOM-MASK.                            PL0101
020100     05  WS-ROOM-MASK-SLOT       PIC X(01) OCCURS 192 TIMES.   PL0102
020200*                                                             PL0103
020300 01  WS-SEAT-MERGED              PIC X(192).                   PL0104
020400 01  FILLER REDEFINES WS-SEAT-MERGED.                          PL0105
020500     05  WS-SEAT-MERGED-SLOT     PIC X(01) OCCURS 192 TIMES.   PL0106
020600*                                                             PL0107
020700 01  WS-COUNTERS.                                               PL0108
020800     05  WS-SEAT-COUNT           PIC 9(04) COMP.                PL0109
020900     05  WS-SEAT-SUB             PIC 9(04) COMP.                PL0110
021000     05  WS-SEAT-SUB-2           PIC 9(04) COMP.                PL0111
021200     05  WS-SEATS-FREE           PIC 9(04) COMP.                PL0113
021300     05  WS-SEATS-BLOCKED        PIC 9(04) COMP.                PL0114
021400     05  WS-RANK-SUB             PIC 9(04) COMP.                PL0115
021500*                                                             PL0116
021510*    STANDALONE SCALARS -- SINGLE-USE SUBSCRIPT AND THE TWO   PL0116E
021520*    ONE-RANGE WORK FIELDS 9070-CLOSE-RANGE FORMATS FROM, AT  PL0116F
021530*    77-LEVEL PER THE SHOP'S OWN HABIT.                        PL0116G
021540 77  WS-MERGE-SUB                PIC 9(04) COMP.                PL0112
021545 77  WS-CLOSE-START              PIC 9(03).                     PL0116H
021547 77  WS-CLOSE-END                PIC 9(03).                     PL0116I
021550 01  WS-RANGE-WORK.                                             PL0116A
021560     05  WS-RANGE-TEXT           PIC X(48).                    PL0116B
021570     05  WS-RANGE-POS            PIC 9(03) COMP.                PL0116C
021580*                                                             PL0116D
021600 01  WS-FILE-STATUS-GROUP.                                     PL0117
021700     05  WS-TRAN-STATUS          PIC X(02).                    PL0118
021800         88  WS-TRAN-OK          VALUE '00'.                   PL0119
021900         88  WS-TRAN-EOF         VALUE '10'.                   PL0120
022000     05  WS-EVENT-STATUS         PIC X(02).                    PL0121
022100         88  WS-EVENT-OK         VALUE '00'.                   PL0122
022200         88  WS-EVENT-EOF        VALUE '10'.                   PL0123
022300     05  WS-SEAT-STATUS          PIC X(02).                    PL0124
022400         88  WS-SEAT-OK          VALUE '00'.                   PL0125
022500         88  WS-SEAT-EOF         VALUE '10'.                   PL0126
022600     05  WS-USAGE-STATUS         PIC X(02).                    PL0127
022700         88  WS-USAGE-OK         VALUE '00'.                   PL0128
022800         88  WS-USAGE-EOF        VALUE '10'.                   PL0129
022900     05  WS-RPT-STATUS           PIC X(02).                    PL0130
023000*                                                             PL0131
023100 01  WS-SORT-WORK.                                              PL0132
023200     05  WS-SWAP-ENTRY           LIKE SEAT-ENTRY.               PL0133
023300*                                                             PL0134
023400 LINKAGE SECTION.                                               PL0135
023500*    NONE -- THIS PROGRAM IS CALLED BY KTIM WITH NO PARAMETERS; PL0136
023600*    THE TRANSACTION RECORD IT NEEDS IS ON TRANSACTION-FILE.    PL0137
023700*                                                             PL0138
023800 PROCEDURE DIVISION.                                            PL0139
023900*                                                             PL0140
024000 0100-MAIN-CONTROL.                                             PL0141
024100     OPEN INPUT TRANSACTION-FILE                                PL0142
024200          OUTPUT REPORT-FILE.                                   PL0143
024300     READ TRANSACTION-FILE INTO PL-TRANSACTION-RECORD           PL0144
024400         AT END SET WS-TRAN-EOF TO TRUE.                        PL0145
024500     IF WS-TRAN-EOF                                             PL0146
024600         GO TO 0100-NO-TRANSACTION                              PL0147
024700     END-IF.                                                    PL0148
024800     EVALUATE TRUE                                              PL0149
024900         WHEN PL-IS-AVAILABILITY                                PL0150
025000             PERFORM 1000-BUILD-ROOM-EVENT-MASK                 PL0151
025100                 THRU 1000-EXIT                                 PL0152
025200             PERFORM 1100-BUILD-SEAT-AVAILABILITY               PL0153
025300                 THRU 1100-EXIT                                 PL0154
025400             PERFORM 1200-WRITE-AVAILABILITY-REPORT             PL0155
025500                 THRU 1200-EXIT                                 PL0156
025600         WHEN PL-IS-RECOMMEND                                   PL0157
025700             PERFORM 1000-BUILD-ROOM-EVENT-MASK                 PL0158
025800                 THRU 1000-EXIT                                 PL0159
025900             PERFORM 2000-FILTER-CANDIDATE-SEATS                PL0160
026000                 THRU 2000-EXIT                                 PL0161
026100             PERFORM 2100-SCORE-CANDIDATE-SEAT                  PL0162
026200                 THRU 2100-EXIT                                 PL0163
026300             PERFORM 2200-RANK-AND-SELECT-TOPN                  PL0164
026400                 THRU 2200-EXIT                                 PL0165
026500             PERFORM 2300-WRITE-RECOMMENDATION-REPORT           PL0166
026600                 THRU 2300-EXIT                                 PL0167
026700         WHEN OTHER                                             PL0168
026800             CONTINUE                                           PL0169
026900     END-EVALUATE.                                              PL0170
027000 0100-NO-TRANSACTION.                                           PL0171
027100     CLOSE TRANSACTION-FILE                                     PL0172
027200           REPORT-FILE.                                         PL0173
027300     GOBACK.                                                    PL0174
027400*                                                             PL0175
027500****************************************************************0176
027600*    1000-BUILD-ROOM-EVENT-MASK -- R-M1.  START FROM ALL '1'S; PL0177
027700*    FOR EVERY EVENT MATCHING THE ROOM AND DATE, AND ITS       PL0178
027800*    BITMAP INTO WS-ROOM-MASK ONE SLOT AT A TIME.              PL0179
027900****************************************************************0180
028000 1000-BUILD-ROOM-EVENT-MASK.                                    PL0181
028100     MOVE ALL '1' TO WS-ROOM-MASK.                              PL0182
028200     OPEN INPUT EVENT-FILE.                                     PL0183
028300 1000-SCAN-LOOP.                                                PL0184
028400     READ EVENT-FILE INTO SE-EVENT-RECORD                       PL0185
028500         AT END GO TO 1000-SCAN-DONE.                           PL0186
028600     IF SE-EVENT-ROOM-ID NOT = PL-ROOM-ID                       PL0187
028700         OR SE-EVENT-DATE-WHOLE NOT = PL-RUN-DATE               PL0188
028800         GO TO 1000-SCAN-LOOP                                   PL0189
028900     END-IF.                                                    PL0190
029000     MOVE SE-EVENT-BITMAP TO SB-WORK-BITMAP-2.                  PL0191
029100     MOVE 1 TO WS-MERGE-SUB.                                    PL0192
029200 1000-AND-LOOP.                                                 PL0193
029300     IF WS-MERGE-SUB > 192                                      PL0194
029400         GO TO 1000-SCAN-LOOP                                   PL0195
029500     END-IF.                                                    PL0196
029600     IF SB-SLOT-2 (WS-MERGE-SUB) = '0'                          PL0197
029700         MOVE '0' TO WS-ROOM-MASK-SLOT (WS-MERGE-SUB)           PL0198
029800     END-IF.                                                    PL0199
029900     ADD 1 TO WS-MERGE-SUB.                                     PL0200
030000     GO TO 1000-AND-LOOP.                                       PL0201
030100 1000-SCAN-DONE.                                                PL0202
030200     CLOSE EVENT-FILE.                                          PL0203
030300 1000-EXIT.                                                     PL0204
030400     EXIT.                                                      PL0205
030500*                                                             PL0206
030600****************************************************************0207
030700*    1100-BUILD-SEAT-AVAILABILITY -- R-M2.  FOR EACH SEAT IN   PL0208
030800*    THE ROOM (SEAT-ID ORDER), START FROM THE ROOM MASK AND    PL0209
030900*    AND IN EVERY USAGE-RECORD BITMAP FOR THAT SEAT/DATE.      PL0210
031000****************************************************************0211
031100 1100-BUILD-SEAT-AVAILABILITY.                                  PL0212
031200     MOVE ZERO TO WS-SEAT-COUNT.                                PL0213
031300     OPEN INPUT SEAT-FILE.                                      PL0214
031400 1100-SEAT-LOOP.                                                PL0215
031500     READ SEAT-FILE INTO SP-SEAT-RECORD                         PL0216
031600         AT END GO TO 1100-SEAT-DONE.                           PL0217
031700     IF SP-SEAT-ROOM-ID NOT = PL-ROOM-ID                        PL0218
031800         GO TO 1100-SEAT-LOOP                                   PL0219
031900     END-IF.                                                    PL0220
032000     ADD 1 TO WS-SEAT-COUNT.                                    PL0221
032100     MOVE SP-SEAT-ID         TO SEAT-ID-ENT (WS-SEAT-COUNT).    PL0222
032200     MOVE SP-SEAT-X-COORD    TO SEAT-X-ENT (WS-SEAT-COUNT).     PL0223
032300     MOVE SP-SEAT-Y-COORD    TO SEAT-Y-ENT (WS-SEAT-COUNT).     PL0224
032400     MOVE SP-SEAT-ATTR-FLAGS TO SEAT-ATTR-ENT (WS-SEAT-COUNT).  PL0225
032500     MOVE WS-ROOM-MASK       TO WS-SEAT-MERGED.                 PL0226
032600     PERFORM 1150-MERGE-USAGE-FOR-SEAT THRU 1150-EXIT.          PL0227
032700     MOVE WS-SEAT-MERGED     TO SEAT-MERGED-ENT (WS-SEAT-COUNT).PL0228
032800     GO TO 1100-SEAT-LOOP.                                      PL0229
032900 1100-SEAT-DONE.                                                PL0230
033000     CLOSE SEAT-FILE.                                           PL0231
033100 1100-EXIT.                                                     PL0232
033200     EXIT.                                                      PL0233
033300*                                                             PL0234
033400 1150-MERGE-USAGE-FOR-SEAT.                                     PL0235
033500     OPEN INPUT USAGE-FILE.                                     PL0236
033600 1150-USAGE-LOOP.                                                PL0237
033700     READ USAGE-FILE INTO SU-USAGE-RECORD                       PL0238
033800         AT END GO TO 1150-USAGE-DONE.                          PL0239
033900     IF SU-SEAT-ID NOT = SEAT-ID-ENT (WS-SEAT-COUNT)            PL0240
034000         OR SU-RECORD-DATE-WHOLE NOT = PL-RUN-DATE              PL0241
034100         OR SU-RECORD-CANCELLED                                 PL0242
034200         GO TO 1150-USAGE-LOOP                                  PL0243
034300     END-IF.                                                    PL0244
034400     MOVE SU-USAGE-BITMAP TO SB-WORK-BITMAP-2.                  PL0245
034500     MOVE 1 TO WS-MERGE-SUB.                                    PL0246
034600 1150-AND-LOOP.                                                 PL0247
034700     IF WS-MERGE-SUB > 192                                      PL0248
034800         GO TO 1150-USAGE-LOOP                                  PL0249
034900     END-IF.                                                    PL0250
035000     IF SB-SLOT-2 (WS-MERGE-SUB) = '0'                          PL0251
035100         MOVE '0' TO WS-SEAT-MERGED-SLOT (WS-MERGE-SUB)         PL0252
035200     END-IF.                                                    PL0253
035300     ADD 1 TO WS-MERGE-SUB.                                     PL0254
035400     GO TO 1150-AND-LOOP.                                       PL0255
035500 1150-USAGE-DONE.                                                PL0256
035600     CLOSE USAGE-FILE.                                          PL0257
035700 1150-EXIT.                                                      PL0258
035800     EXIT.                                                      PL0259
035900*                                                             PL0260
036000****************************************************************0261
036100*    1200-WRITE-AVAILABILITY-REPORT -- WALK THE SEAT TABLE     PL0262
036200*    IN SEAT-ID ORDER (THE ORDER SEATS WERE READ IN, SINCE THE PL0263
036300*    SEAT-FILE ITSELF IS IN SEAT-ID ORDER), COUNTING FREE      PL0264
036400*    SLOTS AND FORMATTING THE MERGED FREE RANGES VIA CONST01.  PL0265
036500****************************************************************0266
036600 1200-WRITE-AVAILABILITY-REPORT.                                 PL0267
036700     MOVE PL-ROOM-ID  TO RP-AVAL-ROOM-ID.                        PL0268
036800     MOVE PL-RUN-DATE TO RP-AVAL-DATE.                           PL0269
036900     WRITE RP-PRINT-BUFFER FROM RP-AVAL-HDR-LINE.                PL0270
037000     MOVE ZERO TO WS-SEATS-FREE WS-SEATS-BLOCKED.                PL0271
037100     MOVE 1 TO WS-SEAT-SUB.                                      PL0272
037200 1200-PRINT-LOOP.                                                PL0273
037300     IF WS-SEAT-SUB > WS-SEAT-COUNT                              PL0274
037400         GO TO 1200-PRINT-DONE                                  PL0275
037500     END-IF.                                                    PL0276
037600     MOVE SEAT-ID-ENT   (WS-SEAT-SUB) TO RP-AVAL-SEAT-ID.        PL0277
037700     MOVE SEAT-X-ENT    (WS-SEAT-SUB) TO RP-AVAL-X.              PL0278
037800     MOVE SEAT-Y-ENT    (WS-SEAT-SUB) TO RP-AVAL-Y.              PL0279
037900     MOVE SEAT-ATTR-ENT (WS-SEAT-SUB) TO RP-AVAL-ATTR.           PL0280
038000     MOVE SEAT-MERGED-ENT (WS-SEAT-SUB) TO SB-WORK-BITMAP-1.     PL0281
038100     PERFORM 8000-COUNT-FREE-SLOTS THRU 8000-EXIT.               PL0282
038200     MOVE LK-RANGE-START TO RP-AVAL-FREE-COUNT.                  PL0283
038300     IF LK-RANGE-START = 0                                       PL0284
038400         ADD 1 TO WS-SEATS-BLOCKED                               PL0285
038500     END-IF.                                                     PL0286
038600     IF LK-RANGE-START = 192                                     PL0287
038700         ADD 1 TO WS-SEATS-FREE                                  PL0288
038800     END-IF.                                                     PL0289
038900     PERFORM 9000-FORMAT-FREE-RANGES THRU 9000-EXIT.             PL0290
039000     MOVE WS-RANGE-TEXT TO RP-AVAL-RANGES.                       PL0291
039100     WRITE RP-PRINT-BUFFER FROM RP-AVAL-DET-LINE.                PL0292
039200     ADD 1 TO WS-SEAT-SUB.                                       PL0293
039300     GO TO 1200-PRINT-LOOP.                                      PL0294
039400 1200-PRINT-DONE.                                                PL0295
039500     MOVE WS-SEAT-COUNT    TO RP-TRL-SEATS-LISTED.               PL0296
039600     MOVE WS-SEATS-FREE    TO RP-TRL-SEATS-FREE.                 PL0297
039700     MOVE WS-SEATS-BLOCKED TO RP-TRL-SEATS-BLOCKED.              PL0298
039800     WRITE RP-PRINT-BUFFER FROM RP-AVAL-TRL-LINE.                PL0299
039900 1200-EXIT.                                                      PL0300
040000     EXIT.                                                       PL0301
040100*                                                             PL0302
040200****************************************************************0303
040300*    2000-FILTER-CANDIDATE-SEATS -- R-R1.  BUILD THE SEAT      PL0304
040400*    TABLE EXACTLY AS 1100 DOES, THEN DROP ANY SEAT THAT FAILS PL0305
040500*    A REQUESTED ATTRIBUTE FLAG (A FLAG NOT REQUESTED IMPOSES  PL0306
040600*    NO CONSTRAINT).                                            PL0307
040700****************************************************************0308
040800 2000-FILTER-CANDIDATE-SEATS.                                    PL0309
040900     PERFORM 1100-BUILD-SEAT-AVAILABILITY THRU 1100-EXIT.        PL0310
041000     MOVE 1 TO WS-SEAT-SUB.                                      PL0311
041100 2000-FILTER-LOOP.                                                PL0312
041200     IF WS-SEAT-SUB > WS-SEAT-COUNT                              PL0313
041300         GO TO 2000-EXIT                                         PL0314
041400     END-IF.                                                     PL0315
041500     IF PL-REQUIRE-WINDOW AND SEAT-ATTR-ENT (WS-SEAT-SUB) (1:1)  PL0316
041600                                                     NOT = 'Y'   PL0317
041700         PERFORM 2050-DROP-SEAT THRU 2050-EXIT                   PL0318
041800         GO TO 2000-FILTER-LOOP                                  PL0319
041900     END-IF.                                                     PL0320
042000     IF PL-REQUIRE-DOOR AND SEAT-ATTR-ENT (WS-SEAT-SUB) (2:1)    PL0321
042100                                                     NOT = 'Y'   PL0322
042200         PERFORM 2050-DROP-SEAT THRU 2050-EXIT                   PL0323
042300         GO TO 2000-FILTER-LOOP                                  PL0324
042400     END-IF.                                                     PL0325
042500     IF PL-REQUIRE-SOCKET AND SEAT-ATTR-ENT (WS-SEAT-SUB) (3:1)  PL0326
042600                                                     NOT = 'Y'   PL0327
042700         PERFORM 2050-DROP-SEAT THRU 2050-EXIT                   PL0328
042800         GO TO 2000-FILTER-LOOP                                  PL0329
042900     END-IF.                                                     PL0330
043000     ADD 1 TO WS-SEAT-SUB.                                       PL0331
043100     GO TO 2000-FILTER-LOOP.                                     PL0332
043200*                                                             PL0333
043300 2050-DROP-SEAT.                                                  PL0334
043400*    SHIFT THE TABLE DOWN ONE SLOT, CLOSING THE GAP LEFT BY     PL0335
043500*    THE DISQUALIFIED SEAT, WITHOUT DISTURBING SORT ORDER.      PL0336
043600     MOVE WS-SEAT-SUB TO WS-SEAT-SUB-2.                          PL0337
043700 2050-SHIFT-LOOP.                                                 PL0338
043800     IF WS-SEAT-SUB-2 >= WS-SEAT-COUNT                           PL0339
043900         GO TO 2050-SHIFT-DONE                                   PL0340
044000     END-IF.                                                     PL0341
044100     MOVE SEAT-ENTRY (WS-SEAT-SUB-2 + 1) TO SEAT-ENTRY (WS-SEAT-SUB-2).0342
044200     ADD 1 TO WS-SEAT-SUB-2.                                     PL0343
044300     GO TO 2050-SHIFT-LOOP.                                       PL0344
044400 2050-SHIFT-DONE.                                                 PL0345
044500     SUBTRACT 1 FROM WS-SEAT-COUNT.                               PL0346
044600 2050-EXIT.                                                       PL0347
044700     EXIT.                                                       PL0348
044800*                                                             PL0349
044900****************************************************************0350
045000*    2100-SCORE-CANDIDATE-SEAT -- R-R2.  WEIGHT = FREE-SLOT     PL0351
045100*    COUNT (AFTER THE MERGE ALREADY DONE BY 2000) PLUS THE      PL0352
045200*    ATTRIBUTE BONUS (+2 WINDOW, +1 DOOR, +3 SOCKET).           PL0353
045300****************************************************************0354
045400 2100-SCORE-CANDIDATE-SEAT.                                       PL0355
045500     MOVE 1 TO WS-SEAT-SUB.                                       PL0356
045600 2100-SCORE-LOOP.                                                 PL0357
045700     IF WS-SEAT-SUB > WS-SEAT-COUNT                               PL0358
045800         GO TO 2100-EXIT                                         PL0359
045900     END-IF.                                                     PL0360
046000     MOVE SEAT-MERGED-ENT (WS-SEAT-SUB) TO SB-WORK-BITMAP-1.      PL0361
046100     PERFORM 8000-COUNT-FREE-SLOTS THRU 8000-EXIT.                PL0362
046200     MOVE LK-RANGE-START TO SEAT-FREE-CNT-ENT (WS-SEAT-SUB).      PL0363
046300     MOVE ZERO TO SEAT-BONUS-ENT (WS-SEAT-SUB).                   PL0364
046400     IF SEAT-ATTR-ENT (WS-SEAT-SUB) (1:1) = 'Y'                   PL0365
046500         ADD 2 TO SEAT-BONUS-ENT (WS-SEAT-SUB)                    PL0366
046600     END-IF.                                                      PL0367
046700     IF SEAT-ATTR-ENT (WS-SEAT-SUB) (2:1) = 'Y'                   PL0368
046800         ADD 1 TO SEAT-BONUS-ENT (WS-SEAT-SUB)                    PL0369
046900     END-IF.                                                      PL0370
047000     IF SEAT-ATTR-ENT (WS-SEAT-SUB) (3:1) = 'Y'                   PL0371
047100         ADD 3 TO SEAT-BONUS-ENT (WS-SEAT-SUB)                    PL0372
047200     END-IF.                                                      PL0373
047300     COMPUTE SEAT-WEIGHT-ENT (WS-SEAT-SUB) =                      PL0374
047400         SEAT-FREE-CNT-ENT (WS-SEAT-SUB) +                        PL0375
047500         SEAT-BONUS-ENT (WS-SEAT-SUB).                            PL0376
047600     ADD 1 TO WS-SEAT-SUB.                                        PL0377
047700     GO TO 2100-SCORE-LOOP.                                       PL0378
047800 2100-EXIT.                                                       PL0379
047900     EXIT.                                                        PL0380
048000*                                                             PL0381
048100****************************************************************0382
048200*    2200-RANK-AND-SELECT-TOPN -- R-R3.  STRAIGHT BUBBLE SORT   PL0383
048300*    DESCENDING ON SEAT-WEIGHT-ENT (TIES LEFT IN SCAN ORDER,    PL0384
048400*    A STABLE ORDER BEING ALL THE RULE REQUIRES); THE PRINT     PL0385
048500*    STEP THEN STOPS AFTER PL-TOP-N ENTRIES.                    PL0386
048600****************************************************************0387
048700 2200-RANK-AND-SELECT-TOPN.                                       PL0388
048800     IF WS-SEAT-COUNT < 2                                         PL0389
048900         GO TO 2200-EXIT                                          PL0390
049000     END-IF.                                                      PL0391
049100     MOVE 1 TO WS-SEAT-SUB.                                       PL0392
049200 2200-OUTER-LOOP.                                                 PL0393
049300     IF WS-SEAT-SUB > WS-SEAT-COUNT - 1                           PL0394
049400         GO TO 2200-EXIT                                          PL0395
049500     END-IF.                                                      PL0396
049600     MOVE WS-SEAT-SUB TO WS-SEAT-SUB-2.                           PL0397
049700     ADD 1 TO WS-SEAT-SUB-2.                                      PL0398
049800 2200-INNER-LOOP.                                                 PL0399
049900     IF WS-SEAT-SUB-2 > WS-SEAT-COUNT                             PL0400
050000         ADD 1 TO WS-SEAT-SUB                                     PL0401
050100         GO TO 2200-OUTER-LOOP                                    PL0402
050200     END-IF.                                                      PL0403
050300     IF SEAT-WEIGHT-ENT (WS-SEAT-SUB) <                           PL0404
050400                              SEAT-WEIGHT-ENT (WS-SEAT-SUB-2)     PL0405
050500         MOVE SEAT-ENTRY (WS-SEAT-SUB)   TO WS-SWAP-ENTRY         PL0406
050600         MOVE SEAT-ENTRY (WS-SEAT-SUB-2) TO SEAT-ENTRY            PL0407
050700                                             (WS-SEAT-SUB)        PL0408
050800         MOVE WS-SWAP-ENTRY TO SEAT-ENTRY (WS-SEAT-SUB-2)         PL0409
050900     END-IF.                                                      PL0410
051000     ADD 1 TO WS-SEAT-SUB-2.                                      PL0411
051100     GO TO 2200-INNER-LOOP.                                       PL0412
051200 2200-EXIT.                                                       PL0413
051300     EXIT.                                                        PL0414
051400*                                                             PL0415
051500****************************************************************0416
051600*    2300-WRITE-RECOMMENDATION-REPORT -- PRINT AT MOST         PL0417
051700*    PL-TOP-N RANKED CANDIDATES.                                PL0418
051800****************************************************************0419
051900 2300-WRITE-RECOMMENDATION-REPORT.                               PL0420
052000     MOVE PL-ROOM-ID  TO RP-RECM-ROOM-ID.                        PL0421
052100     MOVE PL-RUN-DATE TO RP-RECM-DATE.                           PL0422
052200     MOVE PL-WANT-WINDOW TO RP-RECM-ATTR (1:1).                  PL0423
052300     MOVE PL-WANT-DOOR   TO RP-RECM-ATTR (2:1).                  PL0424
052400     MOVE PL-WANT-SOCKET TO RP-RECM-ATTR (3:1).                  PL0425
052500     WRITE RP-PRINT-BUFFER FROM RP-RECM-HDR-LINE.                PL0426
052600     MOVE ZERO TO WS-RANK-SUB.                                   PL0427
052700     MOVE 1 TO WS-SEAT-SUB.                                      PL0428
052800 2300-PRINT-LOOP.                                                 PL0429
052900     IF WS-SEAT-SUB > WS-SEAT-COUNT OR WS-RANK-SUB >= PL-TOP-N   PL0430
053000         GO TO 2300-PRINT-DONE                                   PL0431
053100     END-IF.                                                     PL0432
053200     ADD 1 TO WS-RANK-SUB.                                       PL0433
053300     MOVE WS-RANK-SUB TO RP-RECM-RANK.                           PL0434
053400     MOVE SEAT-ID-ENT     (WS-SEAT-SUB) TO RP-RECM-SEAT-ID.       PL0435
053500     MOVE SEAT-WEIGHT-ENT (WS-SEAT-SUB) TO RP-RECM-WEIGHT.        PL0436
053600     MOVE SEAT-FREE-CNT-ENT (WS-SEAT-SUB) TO RP-RECM-FREE-COUNT.  PL0437
053700     MOVE SEAT-BONUS-ENT  (WS-SEAT-SUB) TO RP-RECM-BONUS.         PL0438
053800     WRITE RP-PRINT-BUFFER FROM RP-RECM-DET-LINE.                PL0439
053900     ADD 1 TO WS-SEAT-SUB.                                        PL0440
054000     GO TO 2300-PRINT-LOOP.                                       PL0441
054100 2300-PRINT-DONE.                                                 PL0442
054200     MOVE WS-SEAT-COUNT TO RP-TRL-CANDIDATES.                     PL0443
054300     MOVE WS-RANK-SUB   TO RP-TRL-RETURNED.                       PL0444
054400     WRITE RP-PRINT-BUFFER FROM RP-RECM-TRL-LINE.                 PL0445
054500 2300-EXIT.                                                       PL0446
054600     EXIT.                                                        PL0447
054700*                                                             PL0448
054800****************************************************************0449
054900*    8000-COUNT-FREE-SLOTS -- SHARED HELPER, CS FUNCTION OF     PL0450
055000*    CONST01, USED BY BOTH THE AVAILABILITY AND RECOMMENDATION  PL0451
055100*    STEPS AGAINST WHATEVER BITMAP IS CURRENTLY IN               PL0452
055200*    SB-WORK-BITMAP-1.  RESULT COMES BACK IN LK-RANGE-START.     PL0453
055300****************************************************************0454
055400 8000-COUNT-FREE-SLOTS.                                          PL0455
055500     MOVE SB-WORK-BITMAP-1 TO LK-BITMAP-IN.                      PL0456
055600     SET LK-COLLECT-SLOTS TO TRUE.                                PL0457
055700     CALL 'CONST01' USING LK-CONST-PARMS.                        PL0458
055800 8000-EXIT.                                                       PL0459
055900     EXIT.                                                        PL0460
056000*                                                             PL0461
056100****************************************************************0462
056200*    9000-FORMAT-FREE-RANGES -- BUILD THE MERGED FREE-RANGE     PL0463
056300*    TEXT FOR SB-WORK-BITMAP-1 BY DRIVING CONST01'S MR/FS       PL0464
056400*    FUNCTIONS ONE FREE SLOT AT A TIME, THE SAME WAY DCARS00'S  PL0465
056500*    4900-FORMAT-RESERVED-RANGES DOES OVER A RESERVATION'S      PL0466
056600*    BITMAP.  ADDED RQ-1124: A SEAT'S FREE TIME IS OFTEN NOT    PL0467
056610*    ONE CONTIGUOUS BLOCK (AN EVENT OR AN EARLIER RESERVATION   PL0467A
056620*    CAN SPLIT IT), SO EVERY TIME MR CLOSES A RANGE MID-SCAN    PL0467B
056630*    (LK-RANGE-CLOSED) IT IS FORMATTED IMMEDIATELY INTO         PL0467C
056640*    WS-RANGE-TEXT, WITH A COMMA SEPARATOR BEFORE ANY RANGE     PL0467D
056650*    AFTER THE FIRST; THE RANGE STILL OPEN WHEN THE 192-SLOT    PL0467E
056660*    SCAN ENDS IS CLOSED THE SAME WAY AT 9000-CLOSE-CHECK.      PL0467F
056700****************************************************************0468
056800 9000-FORMAT-FREE-RANGES.                                        PL0469
056900     MOVE SPACES TO WS-RANGE-TEXT.                               PL0470
057000     MOVE ZERO TO LK-RANGE-START.                                 PL0471
057005     MOVE 999  TO LK-RANGE-END.                                   PL0471B
057010     MOVE 1 TO WS-RANGE-POS.                                      PL0471A
057100     SET LK-MERGE-RANGES TO TRUE.                                 PL0472
057200     MOVE 1 TO SB-SLOT-SUB.                                       PL0473
057300 9000-SCAN-LOOP.                                                  PL0474
057400     IF SB-SLOT-SUB > 192                                         PL0475
057500         GO TO 9000-CLOSE-CHECK                                   PL0476
057600     END-IF.                                                      PL0477
057700     IF SB-SLOT-1 (SB-SLOT-SUB) NOT = '1'                         PL0478
057800         ADD 1 TO SB-SLOT-SUB                                     PL0479
057900         GO TO 9000-SCAN-LOOP                                     PL0480
058000     END-IF.                                                      PL0481
058100     COMPUTE LK-SLOT-INDEX = SB-SLOT-SUB - 1.                     PL0482
058200     CALL 'CONST01' USING LK-CONST-PARMS.                         PL0483
058210     IF LK-RANGE-CLOSED                                           PL0483A
058220         MOVE LK-CLOSED-RANGE-START TO WS-CLOSE-START              PL0483B
058230         MOVE LK-CLOSED-RANGE-END   TO WS-CLOSE-END                PL0483C
058240         PERFORM 9070-CLOSE-RANGE THRU 9070-EXIT                   PL0483D
058245         SET LK-MERGE-RANGES TO TRUE                               PL0483F
058250     END-IF.                                                       PL0483E
058300     ADD 1 TO SB-SLOT-SUB.                                        PL0484
058400     GO TO 9000-SCAN-LOOP.                                        PL0485
058500 9000-CLOSE-CHECK.                                                PL0486
058600     IF LK-RANGE-END NOT = 999                                    PL0487
058610         MOVE LK-RANGE-START TO WS-CLOSE-START                     PL0487A
058620         MOVE LK-RANGE-END   TO WS-CLOSE-END                       PL0487B
058700         PERFORM 9070-CLOSE-RANGE THRU 9070-EXIT                  PL0488
058800     END-IF.                                                      PL0489
058900 9000-EXIT.                                                       PL0490
059000     EXIT.                                                        PL0491
059100*                                                             PL0492
059150****************************************************************0492A
059160*    9070-CLOSE-RANGE -- FORMAT WS-CLOSE-START/WS-CLOSE-END     PL0492B
059170*    (SET BY THE CALLER, EITHER A RANGE MR JUST CLOSED OR THE   PL0492C
059180*    ONE STILL OPEN AT END OF SCAN) INTO WS-RANGE-TEXT,          PL0492D
059190*    COMMA-SEPARATING IT FROM ANY RANGE ALREADY THERE.           PL0492E
059195****************************************************************0492F
059200 9070-CLOSE-RANGE.                                                PL0493
059210     IF WS-RANGE-POS > 1                                          PL0493A
059220         MOVE ','            TO WS-RANGE-TEXT (WS-RANGE-POS:1)     PL0493B
059230         ADD 2 TO WS-RANGE-POS                                    PL0493C
059240     END-IF.                                                      PL0493D
059300     MOVE WS-CLOSE-START TO LK-SLOT-INDEX.                        PL0494
059400     SET LK-FORMAT-SLOT TO TRUE.                                  PL0495
059500     CALL 'CONST01' USING LK-CONST-PARMS.                         PL0496
059600     MOVE LK-SLOT-TEXT (1:5) TO WS-RANGE-TEXT (WS-RANGE-POS:5).   PL0497
059700     ADD 6 TO WS-RANGE-POS.                                       PL0498
059800     MOVE WS-CLOSE-END TO LK-SLOT-INDEX.                          PL0499
059900     CALL 'CONST01' USING LK-CONST-PARMS.                         PL0500
060000     MOVE '-'                TO WS-RANGE-TEXT (WS-RANGE-POS:1).   PL0501
060100     ADD 1 TO WS-RANGE-POS.                                       PL0502
060200     MOVE LK-SLOT-TEXT (7:5) TO WS-RANGE-TEXT (WS-RANGE-POS:5).   PL0503
060300     ADD 7 TO WS-RANGE-POS.                                       PL0504
060400 9070-EXIT.                                                       PL0505
060500     EXIT.                                                        PL0506
