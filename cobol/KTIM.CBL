000100 IDENTIFICATION DIVISION.                                    KT0100
000200 PROGRAM-ID.    KTIM.                                        KT0200
000300 AUTHOR.        T. TEMERZIDIS.                                KT0300
000400 INSTALLATION.  CAMPUS COMPUTING SERVICES - BATCH SYSTEMS.    KT0400
000500 DATE-WRITTEN.  01/05/88.                                     KT0500
000600 DATE-COMPILED.                                                KT0600
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.              KT0700
000800*                                                             KT0800
000900****************************************************************0900
001000*                                                             KT1000
001100*    KTIM -- BATCH CONTROL/DISPATCH PROGRAM.  READS ONE       KT1100
001200*    CONTROL-CARD RECORD PER RUN NAMING THE FUNCTION TO       KT1200
001300*    PERFORM, LOOKS UP THE UNIT PROGRAM THAT OWNS THAT        KT1300
001400*    FUNCTION IN THE DISPATCH TABLE BELOW, AND CALLS IT.      KT1400
001500*    THE UNIT PROGRAM READS ITS OWN TRANSACTION DETAIL FROM   KT1500
001600*    TRANSACTION-FILE -- KTIM PASSES NO LINKAGE.              KT1600
001700*                                                             KT1700
001800*    ORIGINALLY THE SHOP'S RM-COBOL MENU DRIVER, WHICH        KT1800
001900*    DYNAMICALLY CALLED EACH DESKTOP MODULE BY MOVING ITS     KT1900
002000*    NAME INTO A WORK FIELD AND CALLING THAT FIELD (SEE       KT2000
002100*    "PROG"/"PR-PATH" IN THE OLD MENU SCREENS).  THE SAME     KT2100
002200*    DYNAMIC-CALL-BY-NAME HABIT CARRIES FORWARD HERE, DRIVEN  KT2200
002300*    OFF A TABLE INSTEAD OF A SCREEN SELECTION.                KT2300
002400*                                                             KT2400
002500*    C H A N G E   L O G                                     KT2500
002600*                                                             KT2600
002700*    DATE       BY   TICKET     DESCRIPTION                  KT2700
002800*    ---------  ---  ---------  ---------------------------- KT2800
002900*    01/05/88   TXT  INITIAL    DESKTOP MENU DRIVER, F1-F10   KT2900
003000*                              MODULE LAUNCHER.               KT3000
003100*    05/30/89   TXT  CR-0148    ADDED THE "PRO" SUBMENU        KT3100
003200*                              (SPOL/SAG/HELP).                KT3200
003300*    12/12/90   GPK  CR-0182    ABOUT-BOX / VERSION SCREEN     KT3300
003400*                              ADDED.                          KT3400
003500*    09/30/98   MRS  CR-0402    Y2K REVIEW: CENTURY WINDOW    KT3500
003600*                              90-99=19XX, 00-89=20XX.        KT3600
003700*    02/11/99   MRS  CR-0417    Y2K SIGN-OFF.                 KT3700
003800*    07/09/01   DKL  RQ-1108    RETIRED THE DESKTOP MENU.      KT3800
003900*                              REWORKED AS THE STUDY-ROOM      KT3900
004000*                              SEAT SYSTEM'S BATCH CONTROL/    KT4000
004100*                              DISPATCH PROGRAM.                KT4100
004200*    07/26/01   JHF  RQ-1119    ADDED THE END-OF-RUN CARD-     KT4200
004300*                              COUNT SUMMARY LINE.              KT4300
004350*    08/03/01   JHF  RQ-1124    WS-DISPATCH-SUB AND            KT4350
004360*                              WS-FOUND-SWITCH MOVED TO 77-    KT4360
004370*                              LEVEL -- STANDALONE SCALARS,    KT4370
004380*                              NOT GROUP MEMBERS.                KT4380
004400*                                                             KT4400
004500 ENVIRONMENT DIVISION.                                        KT4500
004600 CONFIGURATION SECTION.                                        KT4600
004700 SOURCE-COMPUTER.  IBM-AT.                                    KT4700
004800 OBJECT-COMPUTER.  IBM-AT.                                    KT4800
004900 SPECIAL-NAMES.                                                KT4900
005000     C01 IS TOP-OF-FORM.                                       KT5000
005100 INPUT-OUTPUT SECTION.                                         KT5100
005200 FILE-CONTROL.                                                 KT5200
005300     SELECT CONTROL-CARD-FILE ASSIGN TO KTMCARD                KT5300
005400         ORGANIZATION IS LINE SEQUENTIAL                       KT5400
005500         FILE STATUS IS WS-CARD-STATUS.                        KT5500
005600     SELECT REPORT-FILE ASSIGN TO KTMRPT                       KT5600
005700         ORGANIZATION IS LINE SEQUENTIAL                       KT5700
005800         FILE STATUS IS WS-RPT-STATUS.                         KT5800
005900 DATA DIVISION.                                                KT5900
006000 FILE SECTION.                                                 KT6000
006100*                                                             KT6100
006200 FD  CONTROL-CARD-FILE.                                        KT6200
006300 01  KC-CARD-BUFFER             PIC X(80).                     KT6300
006400*                                                             KT6400
006500 FD  REPORT-FILE.                                              KT6500
006600 01  RP-PRINT-BUFFER            PIC X(90).                     KT6600
006700*                                                             KT6700
006800 WORKING-STORAGE SECTION.                                      KT6800
006900*                                                             KT6900
007000*----------------------------------------------------------* KT7000
007100*    CONTROL-CARD LAYOUT (WORKING-STORAGE VIEW OF THE         KT7100
007200*    80-BYTE CONTROL-CARD-FILE BUFFER)                        KT7200
007300*----------------------------------------------------------* KT7300
007400 01  KC-CONTROL-CARD.                                          KT7400
007500     05  KC-FUNCTION-CODE        PIC X(04).                    KT7500
007600     05  FILLER                  PIC X(76).                    KT7600
007700*                                                             KT7700
007800 01  FILLER REDEFINES KC-CONTROL-CARD.                         KT7800
007900     05  KC-RAW-TEXT             PIC X(80).                    KT7900
008000*                                                             KT8000
008100*----------------------------------------------------------* KT8100
008200*    DISPATCH TABLE -- FUNCTION CODE TO OWNING UNIT PROGRAM,  KT8200
008300*    SAME LITERAL-TABLE/REDEFINES HABIT AS THE OLD MENU-      KT8400
008400*    OPTIONS TABLE.                                            KT8500
008500*----------------------------------------------------------* KT8600
008600 01  WS-DISPATCH-TABLE.                                        KT8700
008700     05  FILLER  PIC X(12) VALUE 'AUTHDCARS00 '.               KT8800
008800     05  FILLER  PIC X(12) VALUE 'RCRDDCARS00 '.               KT8900
008900     05  FILLER  PIC X(12) VALUE 'AVALPELAG   '.               KT9000
009000     05  FILLER  PIC X(12) VALUE 'RECMPELAG   '.               KT9100
009100     05  FILLER  PIC X(12) VALUE 'RSVNPEL02   '.               KT9200
009200*                                                             KT9300
009300 01  FILLER REDEFINES WS-DISPATCH-TABLE.                       KT9400
009400     05  WS-DISPATCH-ENTRY OCCURS 5 TIMES.                     KT9500
009500         10  WS-DISPATCH-FUNCTION    PIC X(04).                KT9600
009600         10  WS-DISPATCH-PROGRAM     PIC X(08).                KT9700
009700*                                                             KT9800
009800 01  WS-CALL-TARGET               PIC X(08).                   KT9900
009900*                                                             KT9910
010000 01  RP-SUMMARY-LINE.                                          KT9920
010100     05  FILLER  PIC X(02) VALUE SPACES.                       KT9930
010200     05  FILLER  PIC X(20) VALUE "CARDS READ - ".               KT9940
010300     05  RP-SUM-READ          PIC ZZZZ9.                        KT9950
010400     05  FILLER  PIC X(22) VALUE "  DISPATCHED - ".             KT9960
010500     05  RP-SUM-DISPATCHED    PIC ZZZZ9.                        KT9970
010600     05  FILLER  PIC X(20) VALUE "  REJECTED - ".               KT9980
010700     05  RP-SUM-REJECTED      PIC ZZZZ9.                        KT9990
010800     05  FILLER  PIC X(11) VALUE SPACES.                        KT9995
010900*                                                             KT9996
011000 01  WS-RUN-COUNTS.                                             KT9997
011100     05  WS-CARDS-READ           PIC 9(05) COMP.                KT9998
011200     05  WS-CARDS-DISPATCHED     PIC 9(05) COMP.                KT9999
011300     05  WS-CARDS-REJECTED       PIC 9(05) COMP.                KTA000
011400*                                                             KTA010
011420*    STANDALONE SCALARS -- THE TABLE-SCAN SUBSCRIPT AND THE     KTA015
011440*    FOUND/NOT-FOUND SWITCH, AT 77-LEVEL PER THE SHOP'S HABIT.  KTA018
011500 77  WS-DISPATCH-SUB              PIC 9(02) COMP.               KTA020
011600*                                                             KTA030
011700 01  WS-FILE-STATUS-GROUP.                                      KTA040
011800     05  WS-CARD-STATUS           PIC X(02).                    KTA050
011900         88  WS-CARD-OK           VALUE '00'.                   KTA060
012000         88  WS-CARD-EOF          VALUE '10'.                   KTA070
012100     05  WS-RPT-STATUS            PIC X(02).                    KTA080
012200*                                                             KTA090
012300 77  WS-FOUND-SWITCH               PIC X(01) VALUE 'N'.         KTA100
012400     88  WS-FUNCTION-FOUND         VALUE 'Y'.                   KTA110
012500     88  WS-FUNCTION-NOT-FOUND     VALUE 'N'.                   KTA120
012600*                                                             KTA130
012700 PROCEDURE DIVISION.                                            KTA140
012800*                                                             KTA150
012900 0100-READ-CONTROL-CARD.                                        KTA160
013000     MOVE ZERO TO WS-CARDS-READ WS-CARDS-DISPATCHED             KTA170
013100                  WS-CARDS-REJECTED.                             KTA180
013200     OPEN INPUT  CONTROL-CARD-FILE                               KTA190
013300          OUTPUT REPORT-FILE.                                    KTA200
013400 0100-CARD-LOOP.                                                 KTA210
013500     READ CONTROL-CARD-FILE INTO KC-CONTROL-CARD                 KTA220
013600         AT END GO TO 0100-CARD-DONE.                            KTA230
013700     ADD 1 TO WS-CARDS-READ.                                     KTA240
013800     PERFORM 0200-DISPATCH-FUNCTION THRU 0200-EXIT.              KTA250
013900     GO TO 0100-CARD-LOOP.                                       KTA260
014000 0100-CARD-DONE.                                                 KTA270
014100     CLOSE CONTROL-CARD-FILE.                                    KTA280
014200     MOVE WS-CARDS-READ       TO RP-SUM-READ.                    KTA290
014300     MOVE WS-CARDS-DISPATCHED TO RP-SUM-DISPATCHED.              KTA300
014400     MOVE WS-CARDS-REJECTED   TO RP-SUM-REJECTED.                KTA310
014500     WRITE RP-PRINT-BUFFER FROM RP-SUMMARY-LINE.                 KTA320
014600     CLOSE REPORT-FILE.                                          KTA330
014700     GOBACK.                                                     KTA340
014800*                                                             KTA350
014900****************************************************************0360
015000*    0200-DISPATCH-FUNCTION -- SCAN THE DISPATCH TABLE FOR THE  KTA370
015100*    CONTROL CARD'S FUNCTION CODE; IF FOUND, CALL THE OWNING    KTA380
015200*    UNIT PROGRAM DYNAMICALLY BY NAME (THE OLD MENU DRIVER'S    KTA390
015300*    "MOVE PROG-NAME, CALL THE FIELD" HABIT); IF NOT FOUND THE  KTA400
015400*    CARD IS REJECTED AND COUNTED, NOT ABENDED.                 KTA410
015500****************************************************************0420
015600 0200-DISPATCH-FUNCTION.                                        KTA430
015700     SET WS-FUNCTION-NOT-FOUND TO TRUE.                         KTA440
015800     MOVE 1 TO WS-DISPATCH-SUB.                                 KTA450
015900 0200-SCAN-LOOP.                                                 KTA460
016000     IF WS-DISPATCH-SUB > 5                                      KTA470
016100         GO TO 0200-SCAN-DONE                                    KTA480
016200     END-IF.                                                     KTA490
016300     IF KC-FUNCTION-CODE = WS-DISPATCH-FUNCTION (WS-DISPATCH-SUB)KTA500
016400         SET WS-FUNCTION-FOUND TO TRUE                           KTA510
016500         MOVE WS-DISPATCH-PROGRAM (WS-DISPATCH-SUB)              KTA520
016600             TO WS-CALL-TARGET                                   KTA530
016700         GO TO 0200-SCAN-DONE                                    KTA540
016800     END-IF.                                                     KTA550
016900     ADD 1 TO WS-DISPATCH-SUB.                                   KTA560
017000     GO TO 0200-SCAN-LOOP.                                       KTA570
017100 0200-SCAN-DONE.                                                 KTA580
017200     IF WS-FUNCTION-FOUND                                        KTA590
017300         CALL WS-CALL-TARGET                                     KTA600
017400         ADD 1 TO WS-CARDS-DISPATCHED                            KTA610
017500     ELSE                                                        KTA620
017600         ADD 1 TO WS-CARDS-REJECTED                              KTA630
017700     END-IF.                                                     KTA640
017800 0200-EXIT.                                                      KTA650
017900     EXIT.                                                       KTA660
