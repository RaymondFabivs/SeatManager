000100************************************************************SC0001
000200*                                                            SC0002
000300*    S R C O N S T   -   CONST01 CALL PARAMETER BLOCK        SC0003
000400*                                                            SC0004
000500*    COPIED BOTH INTO CONST01'S OWN LINKAGE SECTION AND      SC0005
000600*    INTO THE WORKING-STORAGE OF EVERY PROGRAM THAT CALLS    SC0006
000700*    IT (DCARS00, PELAG, PEL02) SO THE PARAMETER LIST NEVER  SC0008
000800*    DRIFTS OUT OF STEP BETWEEN CALLER AND CALLED.           SC0009
000900*                                                            SC0010
001000************************************************************SC0011
001100*                                                            SC0012
001200 01  LK-CONST-PARMS.                                         SC0013
001300     05  LK-FUNCTION-CODE        PIC X(02).                  SC0014
001400         88  LK-EXPAND-BITMAP    VALUE 'EX'.                 SC0015
001500         88  LK-COMPRESS-BITMAP  VALUE 'CM'.                 SC0016
001600         88  LK-COLLECT-SLOTS    VALUE 'CS'.                 SC0017
001700         88  LK-FORMAT-SLOT      VALUE 'FS'.                 SC0018
001800         88  LK-MERGE-RANGES     VALUE 'MR'.                 SC0019
001900         88  LK-NEXT-N-DATES     VALUE 'ND'.                 SC0020
002000         88  LK-DAILY-SLOT-LIST  VALUE 'DL'.                 SC0021
002100         88  LK-SLOT-EXPIRED     VALUE 'SE'.                 SC0022
002200     05  LK-BITMAP-IN            PIC X(192).                 SC0023
002300     05  LK-BITMAP-OUT           PIC X(192).                 SC0024
002400     05  LK-SLOT-INDEX           PIC 9(03).                  SC0025
002500     05  LK-RANGE-START          PIC 9(03).                  SC0026
002600     05  LK-RANGE-END            PIC 9(03).                  SC0027
002700     05  LK-SLOT-TEXT            PIC X(11).                  SC0028
002800     05  LK-START-DATE           PIC X(10).                  SC0029
002900     05  LK-DATE-COUNT           PIC 9(03).                  SC0030
003000     05  LK-DATE-LIST            PIC X(10) OCCURS 40 TIMES.  SC0031
003100     05  LK-SLOT-LIST-COUNT      PIC 9(03).                  SC0032
003200     05  LK-SLOT-LIST-TEXT       PIC X(11) OCCURS 192 TIMES. SC0033
003300     05  LK-CURRENT-TIME         PIC X(05).                  SC0034
003400     05  LK-EXPIRED-FLAG         PIC X(01).                  SC0035
003500         88  LK-IS-EXPIRED       VALUE 'Y'.                  SC0036
003600         88  LK-NOT-EXPIRED      VALUE 'N'.                  SC0037
003700*                                                            SC0038
003800*    ADDED RQ-1124 -- MR (MERGE-RANGES) NOW SIGNALS WHEN A   SC0039
003900*    GAP CLOSES THE RANGE IN PROGRESS, SO A CALLER SCANNING  SC0040
004000*    ASCENDING SLOT INDICES CAN FORMAT EVERY DISJOINT RANGE  SC0041
004100*    IT FINDS, NOT ONLY THE LAST ONE LEFT OPEN AT END OF     SC0042
004200*    SCAN.  LK-CLOSED-RANGE-START/END CARRY THE RANGE THAT   SC0043
004300*    JUST CLOSED FORWARD, SEPARATE FROM LK-RANGE-START/END,  SC0044
004400*    WHICH BY THEN ALREADY HOLD THE NEW RANGE MR STARTED.    SC0045
004500     05  LK-RANGE-CLOSED-FLAG    PIC X(01).                  SC0046
004600         88  LK-RANGE-CLOSED     VALUE 'Y'.                  SC0047
004700         88  LK-RANGE-OPEN       VALUE 'N'.                  SC0048
004800     05  LK-CLOSED-RANGE-START   PIC 9(03).                  SC0049
004900     05  LK-CLOSED-RANGE-END     PIC 9(03).                  SC0050
