000100************************************************************SU0001
000200*                                                            SU0002
000300*    S R U S A G E   -   SEAT USAGE (RESERVATION) RECORD     SU0003
000400*                                                            SU0004
000500*    ONE RECORD PER RESERVATION.  SU-ACTIVE REPLACES A       SU0005
000600*    PHYSICAL DELETE -- CANCELLED RECORDS STAY ON THE FILE   SU0006
000700*    WITH SU-ACTIVE = 'N' (SEE R-V5 AND THE RECORD UNIT).    SU0008
000800*                                                            SU0009
000900*    ACCESSED BY (SEAT-ID, RECORD-DATE) ASCENDING WHEN       SU0010
001000*    BUILDING AN AVAILABILITY MAP, AND BY STUDENT-ID         SU0011
001100*    DESCENDING WHEN LISTING A STUDENT'S HISTORY (R-C1).     SU0012
001200*                                                            SU0013
001300*    FIXED RECORD LENGTH ... 242 BYTES                       SU0014
001400*                                                            SU0015
001500************************************************************SU0016
001600*                                                            SU0017
001700 01  SU-USAGE-RECORD.                                        SU0018
001800     05  SU-RECORD-ID            PIC 9(09).                  SU0019
001900     05  SU-STUDENT-ID           PIC X(20).                  SU0020
002000     05  SU-SEAT-ID              PIC 9(09).                  SU0021
002100     05  SU-RECORD-DATE.                                     SU0022
002200         10  SU-RECORD-YYYY      PIC X(04).                  SU0023
002300         10  FILLER              PIC X(01).                  SU0024
002400         10  SU-RECORD-MM        PIC X(02).                  SU0025
002500         10  FILLER              PIC X(01).                  SU0026
002600         10  SU-RECORD-DD        PIC X(02).                  SU0027
002700     05  SU-SIGNED               PIC X(01).                  SU0028
002800         88  SU-IS-SIGNED-IN     VALUE 'Y'.                  SU0029
002900         88  SU-NOT-SIGNED-IN    VALUE 'N'.                  SU0030
003000     05  SU-USAGE-BITMAP         PIC X(192).                 SU0031
003100*        '1' = SLOT NOT USED BY THIS RESERVATION,            SU0032
003200*        '0' = SLOT RESERVED (R-V1).                         SU0033
003300     05  SU-ACTIVE               PIC X(01).                  SU0034
003400         88  SU-RECORD-ACTIVE    VALUE 'Y'.                  SU0035
003500         88  SU-RECORD-CANCELLED VALUE 'N'.                  SU0036
003600*        NO FILLER -- FIELDS ALREADY BALANCE TO THE FULL     SU0037
003700*        242-BYTE RECORD.                                    SU0038
003800 01  FILLER REDEFINES SU-USAGE-RECORD.                       SU0039
003810*        RQ-1131 -- FILLER WAS X(33)/X(199), AND SU-RECORD-  SU0039A
003820*        DATE-WHOLE LANDED 5 BYTES SHORT OF SU-RECORD-DATE   SU0039B
003830*        (BYTES 39-48).  RECORD-ID(9)+STUDENT-ID(20)+        SU0039C
003840*        SEAT-ID(9) = 38 BYTES PRECEDE THE DATE GROUP.       SU0039D
003900     05  FILLER                  PIC X(38).                  SU0040
004000     05  SU-RECORD-DATE-WHOLE    PIC X(10).                  SU0041
004100*        WHOLE "YYYY-MM-DD" VIEW OF SU-RECORD-DATE, USED     SU0042
004200*        FOR THE STRAIGHT DESCENDING-DATE COMPARE IN R-C1.   SU0043
004300     05  FILLER                  PIC X(194).                 SU0044
