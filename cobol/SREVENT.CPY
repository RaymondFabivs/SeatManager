000100************************************************************SE0001
000200*                                                            SE0002
000300*    S R E V E N T   -   ROOM BLACKOUT EVENT RECORD LAYOUT   SE0003
000400*                                                            SE0004
000500*    ONE RECORD PER ROOM BLACKOUT (MAINTENANCE, EXAM         SE0005
000600*    BOOKING, CLOSURE, ...).  READ BY ROOM-ID/EVENT-DATE     SE0006
000700*    TO BUILD THE ROOM EVENT MASK (R-M1) BEFORE ANY SEAT     SE0008
000800*    BITMAP IS MERGED IN.                                    SE0009
000900*                                                            SE0010
001000*    FIXED RECORD LENGTH ... 279 BYTES                       SE0011
001100*                                                            SE0012
001200************************************************************SE0013
001300*                                                            SE0014
001400 01  SE-EVENT-RECORD.                                        SE0015
001500     05  SE-EVENT-ID             PIC 9(09).                  SE0016
001600     05  SE-EVENT-ROOM-ID        PIC 9(04).                  SE0017
001700     05  SE-EVENT-DATE.                                      SE0018
001800         10  SE-EVENT-YYYY       PIC X(04).                  SE0019
001900         10  FILLER              PIC X(01).                  SE0020
002000         10  SE-EVENT-MM         PIC X(02).                  SE0021
002100         10  FILLER              PIC X(01).                  SE0022
002200         10  SE-EVENT-DD         PIC X(02).                  SE0023
002300     05  SE-EVENT-BITMAP         PIC X(192).                 SE0024
002400*        '1' = SLOT UNAFFECTED, '0' = SLOT BLOCKED (R-B1).   SE0025
002500     05  SE-EVENT-REASON         PIC X(60).                  SE0026
002600     05  FILLER                  PIC X(04).                  SE0027
002700*        4-BYTE PAD -- FIELDS TOTAL 275, RECORD IS 279.      SE0028
002800 01  FILLER REDEFINES SE-EVENT-RECORD.                       SE0029
002900     05  FILLER                  PIC X(13).                  SE0030
003000     05  SE-EVENT-DATE-WHOLE     PIC X(10).                  SE0031
003100*        WHOLE "YYYY-MM-DD" VIEW USED WHEN THE DATE IS       SE0032
003200*        COMPARED TO THE RUN DATE AS A SINGLE FIELD.         SE0033
003300     05  FILLER                  PIC X(256).                 SE0034
