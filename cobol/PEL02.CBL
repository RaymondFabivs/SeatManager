000100 IDENTIFICATION DIVISION.                                    PE0100
000200 PROGRAM-ID.    PEL02.                                       PE0200
000300 AUTHOR.        T. TEMERZIDIS.                                PE0300
000400 INSTALLATION.  CAMPUS COMPUTING SERVICES - BATCH SYSTEMS.    PE0400
000500 DATE-WRITTEN.  03/22/88.                                     PE0500
000600 DATE-COMPILED.                                                PE0600
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.              PE0700
000800*                                                             PE0800
000900****************************************************************0900
001000*                                                             PE1000
001100*    PEL02 -- RESERVATION UNIT.  ONE TRANSACTION PER RUN:     PE1100
001200*    CHCK CHECKS A REQUESTED BITMAP AGAINST A SEAT'S MERGED   PE1200
001300*    OCCUPANCY FOR A DATE; CRTE CHECKS AND, IF FREE OF        PE1300
001400*    CONFLICT, APPENDS A NEW USAGE-RECORD AND DECREMENTS THE  PE1400
001500*    OWNING ROOM'S FREE-SEAT COUNT; CNCL LOGICALLY DELETES A  PE1500
001600*    USAGE-RECORD BY RECORD ID AND INCREMENTS THE FREE-SEAT   PE1600
001700*    COUNT OF THE ROOM GIVEN ON THE TRANSACTION.              PE1700
001800*                                                             PE1800
001900*    ORIGINALLY THE SHOP'S CUSTOMER-MASTER MODULE (PELATES);  PE1900
002000*    THE OLD-MASTER/NEW-MASTER SEQUENTIAL UPDATE HABIT CARRIES PE2000
002100*    FORWARD FROM THAT MODULE'S INDEXED-FILE MAINTENANCE.     PE2100
002200*                                                             PE2200
002300*    C H A N G E   L O G                                     PE2300
002400*                                                             PE2400
002500*    DATE       BY   TICKET     DESCRIPTION                  PE2500
002600*    ---------  ---  ---------  ---------------------------- PE2600
002700*    03/22/88   TXT  INITIAL    CUSTOMER MASTER (PELATES)     PE2700
002800*                              MAINTENANCE, INDEX/BROWSE.     PE2800
002900*    08/11/89   TXT  CR-0163    WORD-PROCESSOR NOTES FILE     PE2900
003000*                              (WORD.DAT) ADDED PER CUSTOMER  PE3000
003100*                              RECORD.                        PE3100
003200*    02/14/91   GPK  CR-0191    PRINTED CUSTOMER-LIST REPORT  PE3200
003300*                              (HEADER-PRT / PRINT-OUT).      PE3300
003400*    09/30/98   MRS  CR-0402    Y2K REVIEW: CENTURY WINDOW    PE3400
003500*                              90-99=19XX, 00-89=20XX.        PE3500
003600*    02/11/99   MRS  CR-0417    Y2K SIGN-OFF.                 PE3600
003700*    07/09/01   DKL  RQ-1108    RETIRED CUSTOMER MASTER AND   PE3700
003800*                              EDITOR MODULES.  REWORKED AS   PE3800
003900*                              THE SEAT RESERVATION UNIT      PE3900
004000*                              (R-V1..R-V5).                  PE4000
004100*    07/24/01   JHF  RQ-1119    FREE-SEAT-COUNT CLAMP ADDED   PE4100
004200*                              TO 1300 -- THE SOURCE LEFT THE PE4200
004300*                              DECREMENT-ON-CREATE STEP OUT;  PE4300
004400*                              CORRECTED PER SPEC REVIEW.     PE4400
004500*    07/25/01   JHF  RQ-1119    CANCEL OF AN UNKNOWN OR       PE4500
004600*                              ALREADY-CANCELLED RECORD NOW   PE4600
004700*                              LEAVES THE FREE-SEAT COUNT     PE4700
004800*                              UNTOUCHED (R-V5).              PE4800
004850*    08/03/01   JHF  RQ-1124    WS-MERGE-SUB AND               PE4850
004860*                              WS-ADJUST-DELTA MOVED TO 77-    PE4860
004870*                              LEVEL, OUT OF WS-COUNTERS --    PE4870
004880*                              STANDALONE SCALARS PER SHOP     PE4880
004890*                              HABIT.                           PE4890
004900*                                                             PE4900
005000 ENVIRONMENT DIVISION.                                        PE5000
005100 CONFIGURATION SECTION.                                        PE5100
005200 SOURCE-COMPUTER.  IBM-AT.                                    PE5200
005300 OBJECT-COMPUTER.  IBM-AT.                                    PE5300
005400 SPECIAL-NAMES.                                                PE5400
005500     C01 IS TOP-OF-FORM.                                       PE5500
005600 INPUT-OUTPUT SECTION.                                         PE5600
005700 FILE-CONTROL.                                                 PE5700
005800     SELECT TRANSACTION-FILE ASSIGN TO PETRAN                  PE5800
005900         ORGANIZATION IS LINE SEQUENTIAL                       PE5900
006000         FILE STATUS IS WS-TRAN-STATUS.                        PE6000
006100     SELECT USAGE-FILE-OLD ASSIGN TO USGRECI                   PE6100
006200         ORGANIZATION IS LINE SEQUENTIAL                       PE6200
006300         FILE STATUS IS WS-USG-OLD-STATUS.                     PE6300
006400     SELECT USAGE-FILE-NEW ASSIGN TO USGRECO                   PE6400
006500         ORGANIZATION IS LINE SEQUENTIAL                       PE6500
006600         FILE STATUS IS WS-USG-NEW-STATUS.                     PE6600
006700     SELECT ROOM-FILE-OLD ASSIGN TO ROOMFILI                   PE6700
006800         ORGANIZATION IS LINE SEQUENTIAL                       PE6800
006900         FILE STATUS IS WS-ROOM-OLD-STATUS.                    PE6900
007000     SELECT ROOM-FILE-NEW ASSIGN TO ROOMFILO                   PE7000
007100         ORGANIZATION IS LINE SEQUENTIAL                       PE7100
007200         FILE STATUS IS WS-ROOM-NEW-STATUS.                    PE7200
007300     SELECT REPORT-FILE ASSIGN TO PERPT                        PE7300
007400         ORGANIZATION IS LINE SEQUENTIAL                       PE7400
007500         FILE STATUS IS WS-RPT-STATUS.                         PE7500
007600 DATA DIVISION.                                                PE7600
007700 FILE SECTION.                                                 PE7700
007800*                                                             PE7800
007900 FD  TRANSACTION-FILE.                                         PE7900
008000 01  PE-TRANSACTION-BUFFER      PIC X(250).                    PE8000
008100*                                                             PE8100
008200 FD  USAGE-FILE-OLD.                                           PE8200
008300 01  UO-USAGE-BUFFER            PIC X(242).                    PE8300
008400*                                                             PE8400
008500 FD  USAGE-FILE-NEW.                                           PE8500
008600 01  UN-USAGE-BUFFER            PIC X(242).                    PE8600
008700*                                                             PE8700
008800 FD  ROOM-FILE-OLD.                                            PE8800
008900 01  RO-ROOM-BUFFER             PIC X(23).                     PE8900
009000*                                                             PE9000
009100 FD  ROOM-FILE-NEW.                                            PE9100
009200 01  RN-ROOM-BUFFER             PIC X(23).                     PE9200
009300*                                                             PE9300
009400 FD  REPORT-FILE.                                              PE9400
009500 01  RP-PRINT-BUFFER            PIC X(90).                     PE9500
009600*                                                             PE9600
009700 WORKING-STORAGE SECTION.                                      PE9700
009800*                                                             PE9800
009900 COPY SRPLANT.                                                 PE9900
010000 COPY SRUSAGE.                                                 PE0001
010100 COPY SRBITMAP.                                                PE0002
010200 COPY SRCONST.                                                 PE0003
010300*                                                             PE0004
010400*----------------------------------------------------------* PE0005
010500*    TRANSACTION-CARD LAYOUT (WORKING-STORAGE VIEW OF THE     PE0006
010600*    250-BYTE TRANSACTION-FILE BUFFER)                        PE0007
010700*----------------------------------------------------------* PE0008
010800 01  PE-TRANSACTION-RECORD.                                    PE0009
010900     05  PE-FUNCTION-CODE        PIC X(04).                    PE0010
011000         88  PE-IS-CHECK         VALUE 'CHCK'.                 PE0011
011100         88  PE-IS-CREATE        VALUE 'CRTE'.                 PE0012
011200         88  PE-IS-CANCEL        VALUE 'CNCL'.                 PE0013
011300     05  PE-SEAT-ID              PIC 9(09).                    PE0014
011400     05  PE-ROOM-ID              PIC 9(04).                    PE0015
011500     05  PE-RUN-DATE             PIC X(10).                    PE0016
011600     05  PE-STUDENT-ID           PIC X(20).                    PE0017
011700     05  PE-RECORD-ID            PIC 9(09).                    PE0018
011800     05  PE-REQUEST-BITMAP       PIC X(192).                   PE0019
011900     05  FILLER                  PIC X(02).                    PE0020
012000*                                                             PE0021
012100 01  RP-RESULT-LINE.                                           PE0022
012200     05  FILLER                  PIC X(02) VALUE SPACES.       PE0023
012300     05  RP-RES-FUNCTION         PIC X(04).                    PE0024
012400     05  FILLER                  PIC X(02) VALUE SPACES.       PE0025
012500     05  RP-RES-SEAT-ID          PIC 9(09).                    PE0026
012600     05  FILLER                  PIC X(02) VALUE SPACES.       PE0027
012700     05  RP-RES-RECORD-ID        PIC 9(09).                    PE0028
012800     05  FILLER                  PIC X(02) VALUE SPACES.       PE0029
012900     05  RP-RES-STATUS           PIC X(20).                    PE0030
013000     05  FILLER                  PIC X(02) VALUE SPACES.       PE0031
013100     05  RP-RES-FREE-SEATS       PIC ZZZ9.                     PE0032
013200     05  FILLER                  PIC X(34) VALUE SPACES.       PE0033
013300*                                                             PE0034
013310*    STANDALONE SCALARS -- THE MERGE-LOOP SUBSCRIPT AND THE     PE0034A
013320*    SIGNED FREE-SEAT ADJUSTMENT VALUE, AT 77-LEVEL PER THE     PE0034B
013330*    SHOP'S OWN HABIT.                                          PE0034C
013340 77  WS-MERGE-SUB                PIC 9(04) COMP.                PE0037
013350 77  WS-ADJUST-DELTA             PIC S9(04) COMP.               PE0038
013400 01  WS-COUNTERS.                                              PE0035
013500     05  WS-NEXT-RECORD-ID       PIC 9(09) COMP.               PE0036
013750     05  WS-ROOM-FREE-CALC       PIC S9(05) COMP.              PE0038A
013800*                                                             PE0039
013900 01  WS-FILE-STATUS-GROUP.                                     PE0040
014000     05  WS-TRAN-STATUS          PIC X(02).                    PE0041
014100         88  WS-TRAN-OK          VALUE '00'.                   PE0042
014200         88  WS-TRAN-EOF         VALUE '10'.                   PE0043
014300     05  WS-USG-OLD-STATUS       PIC X(02).                    PE0044
014400         88  WS-USG-OLD-OK       VALUE '00'.                   PE0045
014500         88  WS-USG-OLD-EOF      VALUE '10'.                   PE0046
014600     05  WS-USG-NEW-STATUS       PIC X(02).                    PE0047
014700     05  WS-ROOM-OLD-STATUS      PIC X(02).                    PE0048
014800         88  WS-ROOM-OLD-OK      VALUE '00'.                   PE0049
014900         88  WS-ROOM-OLD-EOF     VALUE '10'.                   PE0050
015000     05  WS-ROOM-NEW-STATUS      PIC X(02).                    PE0051
015100     05  WS-RPT-STATUS           PIC X(02).                    PE0052
015200*                                                             PE0053
015300 01  WS-SWITCHES.                                              PE0054
015400     05  WS-CONFLICT-SWITCH      PIC X(01) VALUE 'N'.          PE0055
015500         88  WS-HAS-CONFLICT     VALUE 'Y'.                    PE0056
015600         88  WS-NO-CONFLICT      VALUE 'N'.                    PE0057
015700     05  WS-CREATED-SWITCH       PIC X(01) VALUE 'N'.          PE0058
015800         88  WS-RECORD-CREATED   VALUE 'Y'.                    PE0059
015900         88  WS-RECORD-REJECTED  VALUE 'N'.                    PE0060
016000     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.          PE0061
016100         88  WS-RECORD-FOUND     VALUE 'Y'.                    PE0062
016200         88  WS-RECORD-NOT-FOUND VALUE 'N'.                    PE0063
016300     05  WS-ROOM-ADJUSTED-SWITCH PIC X(01) VALUE 'N'.          PE0064
016400         88  WS-ROOM-WAS-ADJUSTED VALUE 'Y'.                   PE0065
016500         88  WS-ROOM-NOT-ADJUSTED VALUE 'N'.                   PE0066
016600*                                                             PE0067
016700 01  FILLER REDEFINES WS-SWITCHES.                             PE0068
016800     05  FILLER                  PIC X(04).                    PE0069
016900*                                                             PE0070
017000 LINKAGE SECTION.                                              PE0071
017100*    NONE -- THIS PROGRAM IS CALLED BY KTIM WITH NO PARAMETERS; PE0072
017200*    THE TRANSACTION RECORD IT NEEDS IS ON TRANSACTION-FILE.    PE0073
017300*                                                             PE0074
017400 PROCEDURE DIVISION.                                            PE0075
017500*                                                             PE0076
017600 0100-MAIN-CONTROL.                                             PE0077
017700     OPEN INPUT TRANSACTION-FILE                                PE0078
017800          OUTPUT REPORT-FILE.                                   PE0079
017900     READ TRANSACTION-FILE INTO PE-TRANSACTION-RECORD           PE0080
018000         AT END SET WS-TRAN-EOF TO TRUE.                        PE0081
018100     IF WS-TRAN-EOF                                             PE0082
018200         GO TO 0100-NO-TRANSACTION                              PE0083
018300     END-IF.                                                    PE0084
018400     EVALUATE TRUE                                              PE0085
018500         WHEN PE-IS-CHECK                                       PE0086
018600             PERFORM 1000-CHECK-SEAT-AVAILABILITY               PE0087
018700                 THRU 1000-EXIT                                 PE0088
018800             MOVE 'CHCK' TO RP-RES-FUNCTION                     PE0089
018900             MOVE PE-SEAT-ID TO RP-RES-SEAT-ID                  PE0090
019000             MOVE ZERO TO RP-RES-RECORD-ID RP-RES-FREE-SEATS    PE0091
019100             IF WS-HAS-CONFLICT                                 PE0092
019200                 MOVE 'CONFLICT'      TO RP-RES-STATUS          PE0093
019300             ELSE                                               PE0094
019400                 MOVE 'AVAILABLE'     TO RP-RES-STATUS          PE0095
019500             END-IF                                             PE0096
019600             WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE          PE0097
019700         WHEN PE-IS-CREATE                                      PE0098
019800             PERFORM 1100-CREATE-RESERVATION THRU 1100-EXIT     PE0099
019900         WHEN PE-IS-CANCEL                                      PE0100
020000             PERFORM 1200-CANCEL-RESERVATION THRU 1200-EXIT     PE0101
020100         WHEN OTHER                                             PE0102
020200             CONTINUE                                           PE0103
020300     END-EVALUATE.                                              PE0104
020400 0100-NO-TRANSACTION.                                           PE0105
020500     CLOSE TRANSACTION-FILE                                     PE0106
020600           REPORT-FILE.                                         PE0107
020700     GOBACK.                                                    PE0108
020800*                                                             PE0109
020900****************************************************************0110
021000*    1000-CHECK-SEAT-AVAILABILITY -- R-V1/R-V2.  MERGE EVERY    PE0111
021100*    ACTIVE USAGE-RECORD BITMAP FOR PE-SEAT-ID/PE-RUN-DATE INTO PE0112
021200*    SB-WORK-BITMAP-1 (STARTING ALL '1'), THEN CONFLICT IF ANY  PE0113
021300*    SLOT IS '0' IN BOTH THE REQUEST AND THE MERGED MAP.        PE0114
021400****************************************************************0115
021500 1000-CHECK-SEAT-AVAILABILITY.                                  PE0116
021600     MOVE ALL '1' TO SB-WORK-BITMAP-1.                          PE0117
021700     SET WS-NO-CONFLICT TO TRUE.                                PE0118
021800     OPEN INPUT USAGE-FILE-OLD.                                 PE0119
021900 1000-SCAN-LOOP.                                                PE0120
022000     READ USAGE-FILE-OLD INTO SU-USAGE-RECORD                   PE0121
022100         AT END GO TO 1000-SCAN-DONE.                           PE0122
022200     IF SU-SEAT-ID NOT = PE-SEAT-ID                             PE0123
022300         OR SU-RECORD-DATE-WHOLE NOT = PE-RUN-DATE              PE0124
022400         OR SU-RECORD-CANCELLED                                 PE0125
022500         GO TO 1000-SCAN-LOOP                                   PE0126
022600     END-IF.                                                    PE0127
022700     MOVE SU-USAGE-BITMAP TO SB-WORK-BITMAP-2.                  PE0128
022800     MOVE 1 TO WS-MERGE-SUB.                                    PE0129
022900 1000-AND-LOOP.                                                 PE0130
023000     IF WS-MERGE-SUB > 192                                      PE0131
023100         GO TO 1000-SCAN-LOOP                                   PE0132
023200     END-IF.                                                    PE0133
023300     IF SB-SLOT-2 (WS-MERGE-SUB) = '0'                          PE0134
023400         MOVE '0' TO SB-SLOT-1 (WS-MERGE-SUB)                   PE0135
023500     END-IF.                                                    PE0136
023600     ADD 1 TO WS-MERGE-SUB.                                     PE0137
023700     GO TO 1000-AND-LOOP.                                       PE0138
023800 1000-SCAN-DONE.                                                PE0139
023900     CLOSE USAGE-FILE-OLD.                                      PE0140
024000     MOVE 1 TO WS-MERGE-SUB.                                    PE0141
024100 1000-CONFLICT-LOOP.                                            PE0142
024200     IF WS-MERGE-SUB > 192                                      PE0143
024300         GO TO 1000-EXIT                                        PE0144
024400     END-IF.                                                    PE0145
024500     IF PE-REQUEST-BITMAP (WS-MERGE-SUB:1) = '0'                PE0146
024600         AND SB-SLOT-1 (WS-MERGE-SUB) = '0'                     PE0147
024700         SET WS-HAS-CONFLICT TO TRUE                            PE0148
024800         GO TO 1000-EXIT                                        PE0149
024900     END-IF.                                                    PE0150
025000     ADD 1 TO WS-MERGE-SUB.                                     PE0151
025100     GO TO 1000-CONFLICT-LOOP.                                  PE0152
025200 1000-EXIT.                                                     PE0153
025300     EXIT.                                                      PE0154
025400*                                                             PE0155
025500****************************************************************0156
025600*    1100-CREATE-RESERVATION -- R-V1/R-V3.  CHECK FIRST; IF NO  PE0157
025700*    CONFLICT, COPY USAGE-FILE-OLD THROUGH TO USAGE-FILE-NEW,   PE0158
025800*    TRACKING THE HIGHEST RECORD ID SEEN, THEN APPEND A NEW     PE0159
025900*    UNSIGNED RECORD AND DECREMENT THE ROOM'S FREE-SEAT COUNT.  PE0160
026000****************************************************************0161
026100 1100-CREATE-RESERVATION.                                       PE0162
026200     PERFORM 1000-CHECK-SEAT-AVAILABILITY THRU 1000-EXIT.       PE0163
026300     MOVE 'CRTE' TO RP-RES-FUNCTION.                            PE0164
026400     MOVE PE-SEAT-ID TO RP-RES-SEAT-ID.                         PE0165
026500     IF WS-HAS-CONFLICT                                         PE0166
026600         SET WS-RECORD-REJECTED TO TRUE                         PE0167
026700         MOVE ZERO TO RP-RES-RECORD-ID RP-RES-FREE-SEATS        PE0168
026800         MOVE 'CONFLICT'  TO RP-RES-STATUS                      PE0169
026900         WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE              PE0170
027000         GO TO 1100-EXIT                                        PE0171
027100     END-IF.                                                    PE0172
027200     MOVE ZERO TO WS-NEXT-RECORD-ID.                            PE0173
027300     OPEN INPUT  USAGE-FILE-OLD.                                PE0174
027400     OPEN OUTPUT USAGE-FILE-NEW.                                PE0175
027500 1100-COPY-LOOP.                                                PE0176
027600     READ USAGE-FILE-OLD INTO SU-USAGE-RECORD                   PE0177
027700         AT END GO TO 1100-COPY-DONE.                           PE0178
027800     IF SU-RECORD-ID > WS-NEXT-RECORD-ID                        PE0179
027900         MOVE SU-RECORD-ID TO WS-NEXT-RECORD-ID                 PE0180
028000     END-IF.                                                    PE0181
028100     WRITE UN-USAGE-BUFFER FROM SU-USAGE-RECORD.                PE0182
028200     GO TO 1100-COPY-LOOP.                                      PE0183
028300 1100-COPY-DONE.                                                PE0184
028400     ADD 1 TO WS-NEXT-RECORD-ID.                                PE0185
028500     MOVE WS-NEXT-RECORD-ID  TO SU-RECORD-ID.                   PE0186
028600     MOVE PE-STUDENT-ID      TO SU-STUDENT-ID.                  PE0187
028700     MOVE PE-SEAT-ID         TO SU-SEAT-ID.                     PE0188
028800     MOVE PE-RUN-DATE (1:4)  TO SU-RECORD-YYYY.                 PE0189
028900     MOVE PE-RUN-DATE (6:2)  TO SU-RECORD-MM.                   PE0190
029000     MOVE PE-RUN-DATE (9:2)  TO SU-RECORD-DD.                   PE0191
029100     MOVE PE-REQUEST-BITMAP  TO SU-USAGE-BITMAP.                PE0192
029200     SET SU-NOT-SIGNED-IN    TO TRUE.                           PE0193
029300     SET SU-RECORD-ACTIVE    TO TRUE.                           PE0194
029400     WRITE UN-USAGE-BUFFER FROM SU-USAGE-RECORD.                PE0195
029500     CLOSE USAGE-FILE-OLD                                       PE0196
029600           USAGE-FILE-NEW.                                      PE0197
029700     SET WS-RECORD-CREATED TO TRUE.                             PE0198
029800     MOVE -1 TO WS-ADJUST-DELTA.                                PE0199
029900     PERFORM 1300-ADJUST-FREE-SEAT-COUNT THRU 1300-EXIT.        PE0200
030000     MOVE WS-NEXT-RECORD-ID  TO RP-RES-RECORD-ID.                PE0201
030100     MOVE 'CREATED'          TO RP-RES-STATUS.                  PE0202
030200     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                 PE0203
030300 1100-EXIT.                                                     PE0204
030400     EXIT.                                                      PE0205
030500*                                                             PE0206
030600****************************************************************0207
030700*    1200-CANCEL-RESERVATION -- R-V5.  COPY USAGE-FILE-OLD      PE0208
030800*    THROUGH TO USAGE-FILE-NEW, LOGICALLY DELETING THE ACTIVE   PE0209
030900*    RECORD MATCHING PE-RECORD-ID.  IF NOT FOUND (OR ALREADY    PE0210
031000*    CANCELLED) THE FREE-SEAT COUNT IS LEFT UNTOUCHED.          PE0211
031100****************************************************************0212
031200 1200-CANCEL-RESERVATION.                                       PE0213
031300     SET WS-RECORD-NOT-FOUND TO TRUE.                           PE0214
031400     OPEN INPUT  USAGE-FILE-OLD.                                PE0215
031500     OPEN OUTPUT USAGE-FILE-NEW.                                PE0216
031600 1200-COPY-LOOP.                                                PE0217
031700     READ USAGE-FILE-OLD INTO SU-USAGE-RECORD                   PE0218
031800         AT END GO TO 1200-COPY-DONE.                           PE0219
031900     IF SU-RECORD-ID = PE-RECORD-ID AND SU-RECORD-ACTIVE        PE0220
032000         SET SU-RECORD-CANCELLED TO TRUE                        PE0221
032100         SET WS-RECORD-FOUND TO TRUE                            PE0222
032200     END-IF.                                                    PE0223
032300     WRITE UN-USAGE-BUFFER FROM SU-USAGE-RECORD.                PE0224
032400     GO TO 1200-COPY-LOOP.                                      PE0225
032500 1200-COPY-DONE.                                                PE0226
032600     CLOSE USAGE-FILE-OLD                                       PE0227
032700           USAGE-FILE-NEW.                                      PE0228
032800     MOVE 'CNCL' TO RP-RES-FUNCTION.                            PE0229
032900     MOVE PE-SEAT-ID TO RP-RES-SEAT-ID.                         PE0230
033000     MOVE PE-RECORD-ID TO RP-RES-RECORD-ID.                     PE0231
033100     IF WS-RECORD-FOUND                                         PE0232
033200         MOVE 1 TO WS-ADJUST-DELTA                              PE0233
033300         PERFORM 1300-ADJUST-FREE-SEAT-COUNT THRU 1300-EXIT     PE0234
033400         MOVE 'CANCELLED'    TO RP-RES-STATUS                   PE0235
033500     ELSE                                                       PE0236
033600         MOVE ZERO TO RP-RES-FREE-SEATS                         PE0237
033700         MOVE 'NOT-FOUND'    TO RP-RES-STATUS                   PE0238
033800     END-IF.                                                    PE0239
033900     WRITE RP-PRINT-BUFFER FROM RP-RESULT-LINE.                 PE0240
034000 1200-EXIT.                                                     PE0241
034100     EXIT.                                                      PE0242
034200*                                                             PE0243
034300****************************************************************0244
034400*    1300-ADJUST-FREE-SEAT-COUNT -- R-V4.  COPY ROOM-FILE-OLD   PE0245
034500*    THROUGH TO ROOM-FILE-NEW, ADDING WS-ADJUST-DELTA TO THE    PE0246
034600*    MATCHING ROOM'S FREE-SEAT COUNT AND CLAMPING THE RESULT    PE0247
034700*    BETWEEN ZERO AND THE ROOM'S TOTAL-SEATS COUNT.             PE0248
034800****************************************************************0249
034900 1300-ADJUST-FREE-SEAT-COUNT.                                   PE0250
035000     SET WS-ROOM-NOT-ADJUSTED TO TRUE.                          PE0251
035100     OPEN INPUT  ROOM-FILE-OLD.                                 PE0252
035200     OPEN OUTPUT ROOM-FILE-NEW.                                 PE0253
035300 1300-COPY-LOOP.                                                PE0254
035400     READ ROOM-FILE-OLD INTO SP-STUDY-ROOM-RECORD                PE0255
035500         AT END GO TO 1300-COPY-DONE.                            PE0256
035600     IF SP-ROOM-ID = PE-ROOM-ID                                  PE0257
035700         COMPUTE WS-ROOM-FREE-CALC =                             PE0258
035800             SP-ROOM-FREE-SEATS + WS-ADJUST-DELTA                PE0259
035900         IF WS-ROOM-FREE-CALC < 0                                PE0260
035950             MOVE ZERO TO WS-ROOM-FREE-CALC                      PE0260A
036000         END-IF                                                  PE0261
036050         IF WS-ROOM-FREE-CALC > SP-ROOM-TOTAL-SEATS               PE0261A
036060             MOVE SP-ROOM-TOTAL-SEATS TO WS-ROOM-FREE-CALC        PE0261B
036070         END-IF                                                  PE0261C
036100         MOVE WS-ROOM-FREE-CALC TO SP-ROOM-FREE-SEATS            PE0262
036200         SET WS-ROOM-WAS-ADJUSTED TO TRUE                        PE0263
036300         MOVE SP-ROOM-FREE-SEATS TO RP-RES-FREE-SEATS            PE0264
036400     END-IF.                                                     PE0265
036500     WRITE RN-ROOM-BUFFER FROM SP-STUDY-ROOM-RECORD.             PE0266
036600     GO TO 1300-COPY-LOOP.                                       PE0267
036700 1300-COPY-DONE.                                                 PE0268
036800     CLOSE ROOM-FILE-OLD                                         PE0269
036900           ROOM-FILE-NEW.                                        PE0270
037000 1300-EXIT.                                                      PE0271
037100     EXIT.                                                       PE0272
